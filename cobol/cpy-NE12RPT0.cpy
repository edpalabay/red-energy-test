000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE12RPT0.                                  *
000300*                                                                *
000400* DESCRIPCION: LAYOUT DEL REPORTE DE VOLUMENES POR MEDIDOR.      *
000500*              UN MISMO RENGLON DE 80 POSICIONES SE REINTERPRETA *
000600*              COMO DETALLE, CORTE DE CONTROL "METER TOTAL" O    *
000700*              RENGLON FINAL "GRAND TOTAL", SEGUN EL PARRAFO     *
000800*              QUE ESCRIBA (VER 3100/3210/3300 EN EL NE12PARS).  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 80 POSICIONES.                           *
001300*           PREFIJO  : DET / TOT / GT.                           *
001400*                                                                *
001500******************************************************************
001600 01  NE12-LINEA-REPORTE                       PIC X(080).
001700
001800*----------------------------------------------------------------
001900*    RENGLON DE DETALLE: UNA LECTURA "300" DE UN MEDIDOR.
002000*----------------------------------------------------------------
002100 01  NE12-LIN-DETALLE REDEFINES NE12-LINEA-REPORTE.
002200*        NMI DEL MEDIDOR, TAL COMO QUEDO EN AGG-NMI.
002300     10 DET-NMI                           PIC X(10).
002400     10 FILLER                            PIC X(02).
002500*        UNIDAD DE MEDIDA (HOY SIEMPRE "KWH").
002600     10 DET-UNIDAD                        PIC X(05).
002700     10 FILLER                            PIC X(02).
002800*        FECHA DE LA LECTURA, FORMATO YYYYMMDD.
002900     10 DET-FECHA                         PIC X(10).
003000     10 FILLER                            PIC X(02).
003100*        VOLUMEN DE LA LECTURA, CON SIGNO Y EDICION DE PUNTO.
003200     10 DET-VOLUMEN                       PIC -(5)9.999.
003300     10 FILLER                            PIC X(03).
003400*        'A' (ACTUAL) O 'E' (ESTIMADA), TAL COMO VINO EN EL "300".
003500     10 DET-CALIDAD                       PIC X(04).
003600     10 FILLER                            PIC X(32).
003700
003800*----------------------------------------------------------------
003900*    RENGLON DE CORTE DE CONTROL POR MEDIDOR ("* METER TOTAL").
004000*----------------------------------------------------------------
004100 01  NE12-LIN-TOT-MEDIDOR REDEFINES NE12-LINEA-REPORTE.
004200     10 FILLER                            PIC X(02).
004300*        LITERAL FIJO '* METER TOTAL' (VER 3220-IMPRIMIR-TOTAL-
004400*        MEDIDOR EN EL NE12PARS).
004500     10 TOT-LITERAL                       PIC X(14).
004600     10 FILLER                            PIC X(14).
004700*        SUMA DE TODAS LAS LECTURAS "300" DE ESTE MEDIDOR.
004800     10 TOT-VOLUMEN                       PIC -(7)9.999.
004900     10 FILLER                            PIC X(03).
005000     10 TOT-PAREN-ABRE                    PIC X(01).
005100*        CANTIDAD DE LECTURAS "300" QUE APORTARON A TOT-VOLUMEN.
005200     10 TOT-CANT-LECTURAS                 PIC ZZZ9.
005300     10 TOT-LITERAL-2                     PIC X(09).
005400     10 FILLER                            PIC X(21).
005500
005600*----------------------------------------------------------------
005700*    RENGLON FINAL DE CONTROL DE TOTALES DE TODO EL ARCHIVO.
005800*----------------------------------------------------------------
005900 01  NE12-LIN-GRAN-TOTAL REDEFINES NE12-LINEA-REPORTE.
006000*        LITERAL FIJO '* GRAND TOTAL *' (TICKET NE-5820).
006100     10 GT-LITERAL                        PIC X(19).
006200     10 FILLER                            PIC X(02).
006300*        SUMA DE TOT-VOLUMEN DE TODOS LOS MEDIDORES DE LA CORRIDA.
006400     10 GT-VOLUMEN                        PIC -(7)9.999.
006500     10 FILLER                            PIC X(03).
006600     10 GT-PAREN-ABRE                     PIC X(01).
006700*        CANTIDAD TOTAL DE LECTURAS "300" ACEPTADAS (AGG-CANT-
006800*        LECTURAS-TOTAL).
006900     10 GT-REGISTROS                      PIC Z(5)9.
007000     10 GT-LITERAL-2                      PIC X(10).
007100*        CANTIDAD DE MEDIDORES DISTINTOS VISTOS EN LA CORRIDA.
007200     10 GT-MEDIDORES                      PIC ZZZ9.
007300     10 GT-LITERAL-3                      PIC X(08).
007400     10 FILLER                            PIC X(15).
007500******************************************************************
007600* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 10      *
007700* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 80      *
007800******************************************************************
