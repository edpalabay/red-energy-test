000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE12REG0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN REGISTRO DE ENTRADA DEL ARCHIVO     *
000600*               SIMPLE NEM12 YA PARTIDO POR COMAS.  LOS CUATRO   *
000700*               CAMPOS GENERICOS SE REINTERPRETAN SEGUN EL TIPO  *
000800*               DE REGISTRO (100/200/300/900) MEDIANTE LAS       *
000900*               REDEFINES QUE SIGUEN.  LOS CAMPOS SE DEJAN MAS   *
001000*               ANCHOS QUE SU LONGITUD DE NEGOCIO A PROPOSITO,   *
001100*               PARA QUE UN VALOR DEMASIADO LARGO NO QUEDE       *
001200*               TRUNCADO Y PAREZCA VALIDO (VER 9200-LONGITUD-    *
001300*               CAMPO EN EL NE12PARS).                           *
001400*                                                                *
001500* -------------------------------------------------------------- *
001600*                                                                *
001700*           LONGITUD : 041 POSICIONES.                          *
001800*           PREFIJO  : R1xx / R2xx / R3xx / R9xx.                *
001900*                                                                *
002000******************************************************************
002100
002200     05  NE12-REG-CAMPOS.
002300         10  NE12-CAMPO-1               PIC X(06).
002400         10  NE12-CAMPO-2               PIC X(15).
002500         10  NE12-CAMPO-3               PIC X(15).
002600         10  NE12-CAMPO-4               PIC X(05).
002700
002800*----------------------------------------------------------------
002900*    VISTA DEL REGISTRO CABECERA (TIPO "100").
003000*    SOLO ES VALIDO COMO PRIMER REGISTRO NO EN BLANCO DEL
003100*    ARCHIVO (VER 2400-TRATAR-100 EN EL NE12PARS).
003200*----------------------------------------------------------------
003300     05  NE12-REG-100 REDEFINES NE12-REG-CAMPOS.
003400         10  R100-TIPO-REG              PIC X(06).
003500         10  R100-NOM-FORMATO           PIC X(15).
003600         10  FILLER                     PIC X(20).
003700
003800*----------------------------------------------------------------
003900*    VISTA DEL REGISTRO CABECERA DE MEDIDOR (TIPO "200").
004000*    ABRE EL CONTEXTO DE MEDIDOR ACTIVO PARA LOS "300" QUE
004100*    LE SIGUEN.
004200*----------------------------------------------------------------
004300     05  NE12-REG-200 REDEFINES NE12-REG-CAMPOS.
004400         10  R200-TIPO-REG              PIC X(06).
004500         10  R200-NMI                   PIC X(15).
004600         10  R200-UNIDAD                PIC X(15).
004700         10  FILLER                     PIC X(05).
004800
004900*----------------------------------------------------------------
005000*    VISTA DEL REGISTRO DE VOLUMEN (TIPO "300").
005100*    EL VOLUMEN LLEGA COMO TEXTO (PUEDE TRAER SIGNO Y PUNTO
005200*    DECIMAL) Y SE VALIDA/CONVIERTE EN 2630/2636-VALIDAR Y
005300*    CONVERTIR-VOLUMEN.
005400*----------------------------------------------------------------
005500     05  NE12-REG-300 REDEFINES NE12-REG-CAMPOS.
005600         10  R300-TIPO-REG              PIC X(06).
005700         10  R300-FECHA-LECT            PIC X(15).
005800         10  R300-VOLUMEN-TXT           PIC X(15).
005900         10  R300-FLAG-CALIDAD          PIC X(05).
006000
006100*----------------------------------------------------------------
006200*    VISTA DEL REGISTRO PIE (TIPO "900").
006300*    DEBE COINCIDIR, CARACTER A CARACTER, CON EL ULTIMO
006400*    RENGLON NO EN BLANCO DEL ARCHIVO.
006500*----------------------------------------------------------------
006600     05  NE12-REG-900 REDEFINES NE12-REG-CAMPOS.
006700         10  R900-TIPO-REG              PIC X(06).
006800         10  FILLER                     PIC X(35).
