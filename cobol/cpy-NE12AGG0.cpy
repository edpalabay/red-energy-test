000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE12AGG0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO DEL ACUMULADOR DE MEDIDORES DEL  *
000600*               PARSER NEM12.  GUARDA, EN MEMORIA, UN RENGLON    *
000700*               POR CADA NMI DISTINTO VISTO EN EL ARCHIVO DE     *
000800*               ENTRADA (EN EL ORDEN EN QUE APARECIO SU PRIMER   *
000900*               "200"), CON LA LISTA DE LECTURAS "300" QUE LE    *
001000*               FUERON APENDIDAS Y EL VOLUMEN TOTAL ACUMULADO.   *
001100*                                                                *
001200*               SI UN NMI REAPARECE EN UN "200" POSTERIOR, NO SE *
001300*               ABRE UN RENGLON NUEVO: SE REABRE EL MISMO RENGLON*
001400*               COMO MEDIDOR ACTIVO Y LAS LECTURAS SIGUIENTES SE *
001500*               SIGUEN APENDIANDO AL FINAL DE LA MISMA LISTA.    *
001600*                                                                *
001700* -------------------------------------------------------------- *
001800*                                                                *
001900*           LONGITUD : VARIABLE (TABLA).                         *
002000*           PREFIJO  : AGG.                                      *
002100*                                                                *
002200*           LIMITES DE LA CORRIDA (AJUSTAR AQUI SI EL VOLUMEN    *
002300*           DE MEDIDORES O DE LECTURAS POR MEDIDOR CRECE):       *
002400*               AGG-MAX-MEDIDORES  = 200                         *
002500*               AGG-MAX-LECTURAS   = 400 POR MEDIDOR             *
002600*                                                                *
002700******************************************************************
002800
002900 01  NE12-CONSTANTES-AGG.
003000*        TOPE DE MEDIDORES DISTINTOS QUE SOPORTA UNA CORRIDA.
003100     05  AGG-MAX-MEDIDORES                 PIC 9(04) COMP
003200                                            VALUE 0200.
003300*        TOPE DE LECTURAS "300" QUE SOPORTA UN MEDIDOR.
003400     05  AGG-MAX-LECTURAS                  PIC 9(04) COMP
003500                                            VALUE 0400.
003600     05  FILLER                            PIC X(02) VALUE SPACE.
003700
003800******************************************************************
003900*               T A B L A   D E   M E D I D O R E S             *
004000******************************************************************
004100 01  NE12-AGG-TABLA.
004200
004300*        CANTIDAD DE MEDIDORES DISTINTOS VISTOS HASTA EL MOMENTO
004400*        (TAMBIEN ES EL SUBINDICE DEL ULTIMO RENGLON OCUPADO).
004500     05  AGG-CANT-MEDIDORES                PIC 9(04) COMP
004600                                            VALUE ZERO.
004700
004800*        CANTIDAD TOTAL DE LECTURAS "300" ACEPTADAS EN TODA LA
004900*        CORRIDA, SUMADAS A TRAVES DE TODOS LOS MEDIDORES. SE
005000*        USA PARA EL CORTE DE CONTROL DE GRAN TOTAL.
005100     05  AGG-CANT-LECTURAS-TOTAL           PIC 9(06) COMP
005200                                            VALUE ZERO.
005300
005400*        VOLUMEN TOTAL DE TODO EL ARCHIVO (SUMA DE LOS VOLUMENES
005500*        TOTALES DE CADA MEDIDOR). SE REPORTA EN EL GRAND TOTAL.
005600     05  AGG-VOLUMEN-TOTAL-ARCHIVO         PIC S9(09)V9(03)
005700                                            COMP-3 VALUE ZERO.
005800     05  FILLER                            PIC X(02) VALUE SPACE.
005900
006000     05  AGG-MEDIDOR OCCURS 200 TIMES
006100                     INDEXED BY AGG-IDX-MED.
006200
006300*            NATIONAL METERING IDENTIFIER. CLAVE DEL MEDIDOR.
006400         10  AGG-NMI                       PIC X(10).
006500
006600*            UNIDAD DE MEDIDA NORMALIZADA. HOY SOLO "KWH".
006700         10  AGG-UNIDAD                    PIC X(03).
006800
006900*            CANTIDAD DE LECTURAS "300" APENDIDAS A ESTE
007000*            MEDIDOR (TAMBIEN ES EL SUBINDICE DE LA ULTIMA
007100*            LECTURA OCUPADA EN AGG-LECTURA).
007200         10  AGG-CANT-LECTURAS             PIC 9(04) COMP
007300                                            VALUE ZERO.
007400
007500*            VOLUMEN TOTAL DE ESTE MEDIDOR (SUMA EXACTA, SIN
007600*            REDONDEO, DE TODAS SUS LECTURAS "300").
007700         10  AGG-TOTAL-VOLUMEN             PIC S9(07)V9(03)
007800                                            COMP-3 VALUE ZERO.
007900         10  FILLER                        PIC X(02) VALUE SPACE.
008000
008100         10  AGG-LECTURA OCCURS 400 TIMES
008200                         INDEXED BY AGG-IDX-LEC.
008300
008400*                FECHA DE LA LECTURA, DESCOMPUESTA PARA PODER
008500*                VALIDARLA (VER 2620-VALIDAR-FECHA).
008600             15  AGG-FECHA-LECTURA.
008700                 20  AGG-FECHA-ANIO        PIC 9(04).
008800                 20  AGG-FECHA-MES         PIC 9(02).
008900                 20  AGG-FECHA-DIA         PIC 9(02).
009000
009100*                MISMA FECHA, VISTA COMO TEXTO YYYYMMDD PARA
009200*                IMPRIMIRLA TAL CUAL EN EL REPORTE.
009300             15  AGG-FECHA-LECTURA-R REDEFINES
009400                                     AGG-FECHA-LECTURA
009500                                            PIC X(08).
009600
009700*                VOLUMEN DE ESTA LECTURA. VALOR DECIMAL EXACTO,
009800*                SIN REDONDEAR, TAL COMO VINO EN EL "300".
009900             15  AGG-VOLUMEN-LECTURA       PIC S9(05)V9(03)
010000                                            COMP-3.
010100
010200             15  AGG-FLAG-CALIDAD          PIC X(01).
010300                 88  AGG-88-ACTUAL                 VALUE 'A'.
010400                 88  AGG-88-ESTIMADO               VALUE 'E'.
010500
010600             15  FILLER                    PIC X(05).
