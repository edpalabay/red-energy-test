000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE12RET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE ERROR FATAL DEL PARSER   *
000600*               NEM12.  EL PARSER ES DE TIPO "TODO O NADA":      *
000700*               ANTE CUALQUIER VIOLACION DE REGLA SE LLENA ESTA  *
000800*               AREA Y SE CORTA LA CORRIDA (VER 9000-ERROR-      *
000900*               FATAL EN EL NE12PARS).                           *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 120 POSICIONES.                           *
001400*           PREFIJO  : RET0.                                     *
001500*                                                                *
001600******************************************************************
001700
001800     02  NE12RET0.
001900
002000*        '00' MIENTRAS NO HUBO NINGUN CORTE; '90' EN CUANTO SE
002100*        DETECTA LA PRIMERA VIOLACION DE REGLA (EL PARSER ES
002200*        "TODO O NADA" Y NO SIGUE PROCESANDO DESPUES DE ESO).
002300
002400         05  RET0-COD-RET                      PIC  X(02).
002500             88 RET0-88-OK                      VALUE '00'.
002600             88 RET0-88-ERROR-FATAL             VALUE '90'.
002700
002800*        NOMBRE DEL PROGRAMA QUE LLENO ESTA AREA (SE CARGA DESDE
002900*        CT-RUTINA); SIRVE PARA DISTINGUIR EL ORIGEN SI ESTA
003000*        AREA LLEGA A COMPARTIRSE ENTRE VARIOS PROGRAMAS DE LA
003100*        MISMA CADENA DE JCL.
003200         05  RET0-PROGRAMA                      PIC  X(08).
003300
003400*        NUMERO DE RENGLON FISICO DEL ARCHIVO DE ENTRADA EN EL
003500*        QUE SE DETECTO LA VIOLACION (INCLUYE RENGLONES EN
003600*        BLANCO, PARA QUE COINCIDA CON LO QUE VE EL OPERADOR
003700*        AL ABRIR EL ARCHIVO CON UN EDITOR).
003800         05  RET0-LINEA-NRO                     PIC  9(06) COMP.
003900
004000*        "100", "200", "300" O "900" (VER WS-TIPO-REG-ACTUAL EN
004100*        EL PARSER). EN BLANCO SI EL CORTE NO FUE POR UN TIPO
004200*        DE REGISTRO EN PARTICULAR (P.EJ. ARCHIVO VACIO).
004300         05  RET0-TIPO-REGISTRO                 PIC  X(03).
004400
004500*        NOMBRE DEL CAMPO QUE DISPARO LA VALIDACION, CUANDO
004600*        APLICA (P.EJ. 'NMI', 'ENERGY-UNIT', 'READ-DATE').
004700         05  RET0-CAMPO-ERROR                   PIC  X(15).
004800
004900*        CODIGO DE MENSAJE, ESTILO NEEnnnn DEL RESTO DEL SHOP.
005000         05  RET0-COD-ERROR                     PIC  X(07).
005100
005200*        TEXTO LIBRE DEL ERROR, PARA EL OPERADOR O LA MESA DE
005300*        AYUDA; NO SE USA PARA NINGUNA DECISION DEL PROGRAMA.
005400         05  RET0-DESC-ERROR                    PIC  X(60).
005500
005600*        RELLENO HASTA LOS 120 CARACTERES DEL AREA, POR SI ALGUN
005700*        DIA HACE FALTA AGREGAR UN CAMPO SIN CORRER EL RESTO DEL
005800*        LAYOUT (P.EJ. UN TIMESTAMP DEL CORTE).
005900         05  FILLER                             PIC  X(19).
