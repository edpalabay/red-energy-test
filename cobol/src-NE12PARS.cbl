000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NE12PARS.
000300 AUTHOR.         RAUL QUIROGA.
000400 INSTALLATION.   IBM Z/OS.
000500 DATE-WRITTEN.   14/03/1989.
000600 DATE-COMPILED.  09/10/2019.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL SHOP.
000800
000900******************************************************************
001000* PROGRAM NAME:    NE12PARS.                                     *
001100* ORIGINAL AUTHOR: M. IBARRA.                                    *
001200*                                                                *
001300* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001400* ---------- ------------  --------------------------------------*
001500* 14/03/1989 M. IBARRA     VERSION INICIAL. VALIDA Y ACUMULA     * MIB8903
001600*                          LAS LECTURAS DE VOLUMEN DEL FEED DE   * MIB8903
001700*                          TELEMEDICION PARA LA FACTURACION.     * MIB8903
001800* 02/08/1991 M. IBARRA     AGREGA EL CONTROL DE RENGLON "900" AL * MIB9108
001900*                          FINAL DEL ARCHIVO DE ENTRADA.         * MIB9108
002000* 19/11/1993 G. FORRICH    PERMITE VOLUMENES NEGATIVOS (AJUSTES  * GFR9311
002100*                          POR INYECCION DE ENERGIA A LA RED).   * GFR9311
002200* 07/09/1995 G. FORRICH    AGREGA EL REPORTE DE VOLUMENES CON    * GFR9509
002300*                          CORTE DE CONTROL POR MEDIDOR.         * GFR9509
002400* 23/02/1999 R. QUIROGA    REVISION Y2K: TODAS LAS FECHAS A 4    * RXQ9902
002500*                          DIGITOS DE ANIO. NO SE ENCONTRARON    * RXQ9902
002600*                          FECHAS A 2 DIGITOS EN ESTE PROGRAMA.  * RXQ9902
002700* 11/05/2003 R. QUIROGA    SE REEMPLAZA EL LAYOUT PROPIETARIO    * RXQ0305
002800*                          DEL FEED POR EL NUEVO FORMATO         * RXQ0305
002900*                          "SIMPLE NEM12" DEL MERCADO ELECTRICO  * RXQ0305
003000*                          DESREGULADO. SE MANTIENE EL RESTO     * RXQ0305
003100*                          DEL ESQUELETO DEL PROGRAMA.           * RXQ0305
003200* 30/01/2008 R. QUIROGA    TICKET NE-4471. VALIDA QUE LA UNIDAD  * RXQ0801
003300*                          DE ENERGIA INFORMADA SEA "KWH".       * RXQ0801
003400* 17/04/2010 R. QUIROGA    TICKET NE-4950. REVISION DE CODIGOS   * RXQ1004
003500*                          DE ERROR "NE12Exx" A PEDIDO DE LA     * RXQ1004
003600*                          MESA DE AYUDA, PARA QUE COINCIDAN     * RXQ1004
003700*                          CON EL MANUAL DE OPERACION. NO HAY    * RXQ1004
003800*                          CAMBIOS DE LOGICA.                    * RXQ1004
003900* 14/06/2012 S. ALVAREZ    TICKET NE-5820. AGREGA EL RENGLON DE  * SAL1206
004000*                          GRAN TOTAL AL PIE DEL REPORTE.        * SAL1206
004100* 09/10/2019 S. ALVAREZ    TICKET NE-7004. SUBE LOS TOPES DE LA  * SAL1910
004200*                          TABLA DE MEDIDORES (200) Y DE         * SAL1910
004300*                          LECTURAS POR MEDIDOR (400).           * SAL1910
004400* 11/03/2021 S. ALVAREZ    TICKET NE-7755. SE AGREGA EL          * SAL2103
004500*                          CONTADOR DE CORTES FATALES (ITEM 77   * SAL2103
004600*                          WS-CONT-ERRORES-FATALES) Y SU VOLCADO * SAL2103
004700*                          EN LA TRAZA DE DEPURACION (UPSI-0),   * SAL2103
004800*                          A PEDIDO DE PRODUCCION PARA FACILITAR * SAL2103
004900*                          EL DIAGNOSTICO DE CORRIDAS CON JCL    * SAL2103
005000*                          QUE ENCADENA VARIOS ARCHIVOS.         * SAL2103
005100* 05/08/2022 S. ALVAREZ    TICKET NE-8120. SE REVISA EL COMENTA * SAL2208
005200*                          RIO DE CABECERA Y LOS BLOQUES DE      * SAL2208
005300*                          DOCUMENTACION INTERNA A PEDIDO DE     * SAL2208
005400*                          AUDITORIA, QUE PIDIO DEJAR POR ESCRITO* SAL2208
005500*                          LAS REGLAS, LIMITES Y PARRAFOS DE ESTE* SAL2208
005600*                          PROGRAMA SIN TENER QUE LEER TODO EL   * SAL2208
005700*                          CODIGO FUENTE. SIN CAMBIOS DE LOGICA. * SAL2208
005800******************************************************************
005900
006000******************************************************************
006100*  PROPOSITO:  LEE EL ARCHIVO DE TELEMEDICION "SIMPLE NEM12",    *
006200*  VALIDA CADA RENGLON CONTRA LAS REGLAS DEL FORMATO, ACUMULA EL *
006300*  VOLUMEN DE CADA MEDIDOR (NMI) Y EMITE EL REPORTE DE VOLUMENES *
006400*  POR MEDIDOR.  EL PARSER ES DE TIPO "TODO O NADA": LA PRIMERA  *
006500*  VIOLACION DE REGLA CORTA LA CORRIDA SIN GRABAR EL REPORTE.    *
006600******************************************************************
006700
006800******************************************************************
006900*  REGLAS DE NEGOCIO DEL FORMATO SIMPLE NEM12 (REFERENCIA RAPIDA   *
007000*  PARA MANTENIMIENTO; EL DETALLE DE CADA UNA ESTA EN EL PARRAFO   *
007100*  QUE LA VALIDA):                                                *
007200*                                                                *
007300*   REGLA  1 - EL ARCHIVO NO PUEDE ESTAR VACIO (1000-INICIO).     *
007400*   REGLA  2 - EL "100" SOLO VALE COMO PRIMER REGISTRO            *
007500*              (2400-TRATAR-100).                                 *
007600*   REGLA  3 - UN "300" NECESITA UN "200" ACTIVO ANTES            *
007700*              (2300-DESPACHAR).                                  *
007800*   REGLA  4 - EL "900" DEBE IGUALAR AL ULTIMO RENGLON NO EN      *
007900*              BLANCO (2700-TRATAR-900).                          *
008000*   REGLA  5 - EL TIPO DE REGISTRO DEBE SER 100/200/300/900       *
008100*              (2300-DESPACHAR).                                  *
008200*   REGLA  6 - UN "200" TRAE EXACTAMENTE 3 CAMPOS (2500-TRATAR-   *
008300*              200).                                              *
008400*   REGLA  7 - EL NMI TIENE EXACTAMENTE 10 CARACTERES (2500-      *
008500*              TRATAR-200).                                       *
008600*   REGLA  8 - LA UNIDAD DE ENERGIA ES "KWH" (2500-TRATAR-200).   *
008700*   REGLA  9 - UN "300" TRAE EXACTAMENTE 4 CAMPOS (2600-TRATAR-   *
008800*              300).                                              *
008900*   REGLA 10 - LA FECHA DE LECTURA ES UNA AAAAMMDD VALIDA (2620-  *
009000*              VALIDAR-FECHA).                                    *
009100*   REGLA 11 - EL VOLUME RESPETA EL PATRON -?N(.N) (2630-         *
009200*              VALIDAR-VOLUMEN).                                  *
009300*   REGLA 12 - EL QUALITY-FLAG ES "A" O "E" (2600-TRATAR-300).    *
009400*   REGLA 13 - LA SUMA DE VOLUMENES ES EXACTA, SIN REDONDEAR      *
009500*              (2640-ACUMULAR-VOLUMEN).                           *
009600******************************************************************
009700
009800******************************************************************
009900*  ARCHIVOS QUE USA ESTE PROGRAMA:                                *
010000*                                                                *
010100*  NEM12IN   (ENTRADA) - FEED DE TELEMEDICION "SIMPLE NEM12",    *
010200*             80 POSICIONES, UN RENGLON POR REGISTRO LOGICO.     *
010300*             LLEGA DE LA CORRIDA ANTERIOR DEL AREA DE           *
010400*             INTERCAMBIO DE DATOS CON EL MERCADO ELECTRICO.     *
010500*                                                                *
010600*  NEM12RPT  (SALIDA)  - REPORTE DE VOLUMENES POR MEDIDOR,       *
010700*             80 POSICIONES, PARA IMPRESION O CONSULTA EN        *
010800*             PANTALLA. NO SE GRABA NINGUN RENGLON SI LA CORRIDA *
010900*             CORTA POR ERROR FATAL (VER 9000-ERROR-FATAL).      *
011000*                                                                *
011100*  AMBOS SE ASIGNAN POR JCL A TRAVES DE LOS NOMBRES LOGICOS      *
011200*  DE ARRIBA; ESTE PROGRAMA NO CONOCE NINGUN DSN NI PATH.        *
011300******************************************************************
011400
011500******************************************************************
011600*  TABLA DE CODIGOS DE ERROR (RET0-COD-ERROR).  SE LISTAN EN     *
011700*  EL ORDEN EN QUE APARECEN EN EL PROGRAMA, NO EN ORDEN NUMERICO *
011800*  (REVISADOS A PEDIDO DE LA MESA DE AYUDA EL 17/04/2010).       *
011900*                                                                *
012000*     NE12E00 - NO SE PUDO ABRIR UN ARCHIVO.                     *
012100*     NE12E01 - ARCHIVO DE ENTRADA VACIO (REGLA 1).              *
012200*     NE12E02 - "100" FUERA DE POSICION (REGLA 2).               *
012300*     NE12E03 - "300" SIN UN "200" ACTIVO (REGLA 3).             *
012400*     NE12E04 - "900" NO COINCIDE CON EL ULTIMO RENGLON.         *
012500*     NE12E05 - TIPO DE REGISTRO NO RECONOCIDO (REGLA 5).        *
012600*     NE12E06 - "200" SIN LOS 3 CAMPOS REQUERIDOS (REGLA 6).     *
012700*     NE12E07 - NMI DE LONGITUD INVALIDA (REGLA 7).              *
012800*     NE12E08 - ENERGY-UNIT DISTINTO DE "KWH" (REGLA 8).         *
012900*     NE12E09 - "300" SIN LOS 4 CAMPOS REQUERIDOS (REGLA 9).     *
013000*     NE12E10 - READ-DATE INVALIDA (REGLA 10).                   *
013100*     NE12E11 - VOLUME CON FORMATO INVALIDO (REGLA 11).          *
013200*     NE12E12 - QUALITY-FLAG DISTINTO DE "A"/"E" (REGLA 12).     *
013300*     NE12E15 - SE SUPERO EL TOPE DE MEDIDORES DE LA CORRIDA.    *
013400*     NE12E16 - SE SUPERO EL TOPE DE LECTURAS DE UN MEDIDOR.     *
013500******************************************************************
013600
013700******************************************************************
013800*  GLOSARIO MINIMO PARA QUIEN NO CONOZCA EL MERCADO ELECTRICO:     *
013900*                                                                *
014000*     NMI    - NATIONAL METERING IDENTIFIER. CODIGO UNICO QUE     *
014100*              IDENTIFICA A UN MEDIDOR DE ENERGIA.                *
014200*     KWH    - KILOWATT-HORA. UNIDAD DE ENERGIA; LA UNICA QUE     *
014300*              ACEPTA ESTE PROGRAMA (TICKET NE-4471).             *
014400*     READ-DATE - FECHA EN QUE SE TOMO LA LECTURA DEL MEDIDOR.    *
014500*     QUALITY-FLAG - INDICADOR DE CALIDAD DE LA LECTURA: "A" SI   *
014600*              ES UNA LECTURA REAL (ACTUAL) O "E" SI ES UNA       *
014700*              ESTIMACION DE LA DISTRIBUIDORA.                    *
014800*     VOLUMEN NEGATIVO - INDICA INYECCION DE ENERGIA A LA RED     *
014900*              (POR EJEMPLO, UN PANEL SOLAR DOMICILIARIO).        *
015000******************************************************************
015100
015200******************************************************************
015300*  CONVENCIONES DE NOMBRES DE ESTE PROGRAMA (PARA QUIEN LO TOQUE   *
015400*  POR PRIMERA VEZ):                                              *
015500*                                                                *
015600*     WS-   AREA DE TRABAJO GENERAL (LECTURA, FECHA, VOLUMEN).    *
015700*     SW-   SWITCHES E INDICADORES 88, CON SU PROPIO GRUPO 01.     *
015800*     CT-   CONSTANTES Y LITERALES QUE NO CAMBIAN EN LA CORRIDA.   *
015900*     R1xx/R2xx/R3xx/R9xx   VISTAS REDEFINES DE UN REGISTRO DE    *
016000*              ENTRADA, SEGUN SU TIPO (COPIA NE12REG0).            *
016100*     RET0- AREA DE COMUNICACION DE ERROR FATAL (COPIA NE12RET0). *
016200*     AGG-  TABLA ACUMULADORA DE MEDIDORES Y LECTURAS (COPIA      *
016300*              NE12AGG0).                                         *
016400*     DET-/TOT-/GT-   VISTAS REDEFINES DEL RENGLON DE REPORTE     *
016500*              (COPIA NE12RPT0), UNA POR CADA TIPO DE RENGLON.     *
016600******************************************************************
016700
016800******************************************************************
016900*  LIMITES Y SUPUESTOS DE ESTA VERSION (REVISAR ESTA LISTA ANTES   *
017000*  DE TOCAR LOS TOPES DE LAS TABLAS):                              *
017100*                                                                *
017200*   - HASTA 200 MEDIDORES DISTINTOS POR CORRIDA (AGG-MAX-         *
017300*     MEDIDORES EN NE12AGG0; SUBIDO DE 50 A 200 EN 2019).          *
017400*   - HASTA 400 LECTURAS "300" POR MEDIDOR (AGG-MAX-LECTURAS EN    *
017500*     NE12AGG0; SUBIDO DE 100 A 400 EN 2019).                      *
017600*   - UNA SOLA UNIDAD DE ENERGIA ADMITIDA: "KWH".                  *
017700*   - EL VOLUMEN ADMITE HASTA 5 ENTEROS Y 3 DECIMALES.             *
017800*   - LOS MEDIDORES SE REPORTAN EN EL ORDEN EN QUE APARECIERON      *
017900*     EN EL ARCHIVO, NO ORDENADOS POR NMI.                         *
018000******************************************************************
018100
018200******************************************************************
018300*  INDICE DE PARRAFOS (EN ORDEN DE APARICION EN EL PROGRAMA; USAR  *
018400*  ESTA LISTA PARA UBICARSE RAPIDO SIN TENER QUE LEER TODO):       *
018500*                                                                *
018600*   1000-INICIO             PASADA UNO, APERTURA, REGLA 1.        *
018700*   1100-PASADA-UNO         LECTURA COMPLETA DE LA PASADA UNO.    *
018800*   1150-LEER-PASADA-UNO    UN READ DE LA PASADA UNO.             *
018900*   1175-TRIM-LINEA         RECORTE DE ESPACIOS DE UN RENGLON.    *
019000*   1176-BUSCAR-FIN         SUB-RUTINA DE 1175 (RETROCESO).       *
019100*   2000-PROCESO            PASADA DOS, LECTURA ANTICIPADA.       *
019200*   2100-LEER-LINEA         UN READ DE LA PASADA DOS.             *
019300*   2200-CLASIFICAR         PARTE EL RENGLON POR COMAS.           *
019400*   2300-DESPACHAR          ELIGE EL PARRAFO DE TRATAMIENTO.      *
019500*   2400-TRATAR-100         REGLA 2 (CABECERA).                   *
019600*   2500-TRATAR-200         REGLAS 6, 7 Y 8 (CABECERA DE MEDIDOR).*
019700*   2520-BUSCAR-O-CREAR-NMI ALTA/REAPERTURA EN LA TABLA.          *
019800*   2521-COMPARAR-NMI       SUB-RUTINA DE BUSQUEDA LINEAL.        *
019900*   2600-TRATAR-300         REGLAS 3, 9, 10, 11 Y 12 (LECTURA).   *
020000*   2620-VALIDAR-FECHA      REGLA 10 (FECHA AAAAMMDD).            *
020100*   2625-DETERMINAR-BISIESTO SUB-RUTINA DE 2620.                  *
020200*   2630-VALIDAR-VOLUMEN    REGLA 11 (FORMATO DEL VOLUME).        *
020300*   2635-EXAMINAR-CARACTER  SUB-RUTINA DE 2630.                   *
020400*   2636-CONVERTIR-VOLUMEN  ARMA EL VALOR DECIMAL EXACTO.         *
020500*   2640-ACUMULAR-VOLUMEN   REGLA 13 (SUMA EXACTA).               *
020600*   2700-TRATAR-900         REGLA 4 (PIE DE ARCHIVO).             *
020700*   3000-FINAL              EMITE EL REPORTE Y CIERRA ARCHIVOS.   *
020800*   3100-IMPRIMIR-ENCABEZADO  TITULO Y COLUMNAS DEL REPORTE.      *
020900*   3200-IMPRIMIR-MEDIDOR   UN MEDIDOR COMPLETO DEL REPORTE.      *
021000*   3210-IMPRIMIR-DETALLE   UNA LECTURA DEL REPORTE.              *
021100*   3220-IMPRIMIR-TOTAL-MEDIDOR  CORTE DE CONTROL POR MEDIDOR.    *
021200*   3300-IMPRIMIR-GRAN-TOTAL   RENGLON FINAL DEL REPORTE.         *
021300*   9000-ERROR-FATAL        CORTA LA CORRIDA (TODO O NADA).       *
021400*   9100-CERRAR-ARCHIVOS    CLOSE DE AMBOS ARCHIVOS.              *
021500*   9200-LONGITUD-CAMPO     MIDE UN CAMPO SIN FUNCION INTRINSECA. *
021600*   9210-BUSCAR-FIN-CAMPO   SUB-RUTINA DE 9200 (RETROCESO).       *
021700******************************************************************
021800
021900******************************************************************
022000*  CASOS PROBADOS ANTES DE PASAR CADA VERSION A PRODUCCION (VER    *
022100*  EL LEGAJO DE PRUEBAS DEL AREA; NO SE GUARDAN LOS DATOS ACA):    *
022200*                                                                *
022300*   - ARCHIVO VACIO Y ARCHIVO CON SOLO EL "100" Y EL "900".        *
022400*   - "200" SEGUIDO DE VARIOS "300" Y DE UN SEGUNDO "200" CON EL   *
022500*     MISMO NMI (REAPERTURA DEL MISMO RENGLON DE LA TABLA).        *
022600*   - VOLUMEN NEGATIVO, VOLUMEN SIN PARTE DECIMAL Y VOLUMEN CON    *
022700*     LOS 5 ENTEROS Y LOS 3 DECIMALES AL TOPE.                     *
022800*   - 29 DE FEBRERO EN ANIO BISIESTO Y EN ANIO NO BISIESTO (VER    *
022900*     2625-DETERMINAR-BISIESTO).                                  *
023000*   - "900" QUE NO COINCIDE CARACTER A CARACTER CON EL ULTIMO      *
023100*     RENGLON (REGLA 4).                                          *
023200*   - ENERGY-UNIT EN MINUSCULAS ("kwh") PARA VERIFICAR LA REGLA 8. *
023300******************************************************************
023400
023500******************************************************************
023600*  UBICACION DE ESTE PROGRAMA EN LA CADENA DE JCL DE              *
023700*  TELEMEDICION (NO ES UN JOB AUTONOMO):                          *
023800*                                                                *
023900*   - EL DD NEM12IN LO ARMA LA CORRIDA ANTERIOR DEL AREA DE       *
024000*     INTERCAMBIO CON EL MERCADO ELECTRICO; ESTE PROGRAMA NO LO   *
024100*     GENERA NI LO VALIDA CONTRA NINGUN MANIFIESTO.               *
024200*   - EL DD NEM12RPT LO LEE EL STEP SIGUIENTE DE LA CADENA, QUE    *
024300*     LO VUELCA A LA IMPRESORA DE OPERACIONES O LO DEJA EN        *
024400*     CONSULTA SEGUN EL TURNO.                                    *
024500*   - UN RETURN-CODE DISTINTO DE CERO DEBE CORTAR EL RESTO DE LA   *
024600*     CADENA (COND CODE EN EL JCL); EL REPORTE NO QUEDA GRABADO   *
024700*     PARCIAL EN NINGUN CASO.                                     *
024800******************************************************************
024900
025000******************************************************************
025100*  HISTORIAL RESUMIDO DE LAS COPIAS PROPIAS DE ESTE PROGRAMA (EL   *
025200*  DETALLE COMPLETO ESTA EN EL ENCABEZADO DE CADA COPIA):          *
025300*                                                                *
025400*   NE12REG0 - 11/05/2003 VERSION INICIAL, CON LAS 4 VISTAS       *
025500*              REDEFINES DEL FORMATO SIMPLE NEM12.                *
025600*   NE12RET0 - 11/05/2003 VERSION INICIAL.  14/06/2012 SE AGREGA  *
025700*              RET0-DESC-ERROR PARA EL TICKET NE-5820.            *
025800*   NE12RPT0 - 07/09/1995 VERSION INICIAL (SOLO DETALLE Y TOTAL   *
025900*              POR MEDIDOR).  14/06/2012 SE AGREGA LA VISTA        *
026000*              NE12-LIN-GRAN-TOTAL PARA EL TICKET NE-5820.        *
026100*   NE12AGG0 - 07/09/1995 VERSION INICIAL (50 MEDIDORES, 100      *
026200*              LECTURAS).  09/10/2019 TOPES SUBIDOS A 200 Y 400   *
026300*              PARA EL TICKET NE-7004.                            *
026400******************************************************************
026500
026600******************************************************************
026700*  QUE HACER SI ESTA CORRIDA CORTA CON RETURN-CODE DISTINTO DE      *
026800*  CERO (PRIMER AUXILIO PARA EL OPERADOR DE TURNO):                 *
026900*                                                                *
027000*   1) REVISAR EL DD SYSOUT: AHI QUEDA EL DISPLAY DE 9000-ERROR-    *
027100*      FATAL CON EL NUMERO DE RENGLON, EL TIPO DE REGISTRO Y EL     *
027200*      CODIGO NEEnnnn QUE DISPARO EL CORTE.                        *
027300*   2) NO REINICIAR LA CORRIDA SOBRE EL MISMO NEM12IN SIN ANTES      *
027400*      CORREGIR EL ARCHIVO DE ORIGEN: EL PARSER NO GUARDA NINGUN     *
027500*      CHECKPOINT NI SALTEA EL RENGLON QUE FALLO.                   *
027600*   3) SI EL CODIGO DE ERROR NO ESTA EN LA TABLA-DE-CODIGOS-DE-      *
027700*      ERROR DE MAS ARRIBA, ESCALAR AL GRUPO DE TELEMEDICION        *
027800*      ANTES DE TOCAR EL PROGRAMA.                                  *
027900*   4) ESTE PROGRAMA NO ENVIA CORREO NI ABRE TICKET AUTOMATICAMENTE;*
028000*      ESO LO HACE EL MONITOR DE LA CADENA A PARTIR DEL RETURN-     *
028100*      CODE, NO EL NE12PARS.                                        *
028200******************************************************************
028300
028400******************************************************************
028500*  PREGUNTAS FRECUENTES DE MANTENIMIENTO (LO QUE SUELE PREGUNTAR    *
028600*  UN PROGRAMADOR NUEVO EN EL PRIMER PASE POR ESTE FUENTE):          *
028700*                                                                *
028800*   P: POR QUE SE LEE EL ARCHIVO DOS VECES (PASADA UNO Y PASADA     *
028900*      DOS) EN LUGAR DE PROCESAR TODO EN UNA SOLA PASADA?          *
029000*   R: PORQUE LA REGLA 14 (EL "900" DEBE COINCIDIR CON EL ULTIMO    *
029100*      RENGLON DEL ARCHIVO) SOLO SE PUEDE VERIFICAR SI YA SE SABE   *
029200*      CUAL ES ESE ULTIMO RENGLON ANTES DE LLEGAR A EL; LA PASADA   *
029300*      UNO SOLO BUSCA ESE DATO (Y DETECTA EL ARCHIVO VACIO).       *
029400*                                                                *
029500*   P: POR QUE NO SE USA SORT PARA ORDENAR LOS MEDIDORES EN EL      *
029600*      REPORTE?                                                    *
029700*   R: PORQUE EL REPORTE SALE EN EL MISMO ORDEN EN QUE APARECIERON  *
029800*      LOS NMI EN EL ARCHIVO DE ENTRADA (VER LIMITES Y SUPUESTOS    *
029900*      MAS ARRIBA); NO HAY NINGUN CRITERIO DE ORDEN DE NEGOCIO      *
030000*      QUE JUSTIFIQUE UN PASO DE SORT ADICIONAL EN LA CADENA.       *
030100*                                                                *
030200*   P: SE PUEDE PROCESAR MAS DE UN ARCHIVO NEM12 EN LA MISMA         *
030300*      CORRIDA?                                                    *
030400*   R: NO. CADA EJECUCION DE ESTE PROGRAMA PROCESA EXACTAMENTE UN   *
030500*      DD NEM12IN Y GENERA EXACTAMENTE UN DD NEM12RPT; SI HACEN     *
030600*      FALTA VARIOS ARCHIVOS POR TURNO, LA CADENA DE JCL REPITE     *
030700*      EL STEP UNA VEZ POR ARCHIVO.                                 *
030800******************************************************************
030900
031000******************************************************************
031100*  PERFIL DE CORRIDA Y CONSUMO DE RECURSOS (REFERENCIA PARA EL       *
031200*  PROGRAMADOR DE PRODUCCION AL ARMAR O REVISAR EL JCL):             *
031300*                                                                *
031400*   - LA CORRIDA ES ENTERAMENTE SECUENCIAL (DOS PASADAS DEL MISMO   *
031500*     DD NEM12IN); NO HAY ACCESO ALEATORIO NI LLAMADAS A NINGUN     *
031600*     SUBSISTEMA EN LINEA.                                         *
031700*   - TODA LA TABLA DE MEDIDORES (NE12-AGG-TABLA) VIVE EN MEMORIA   *
031800*     DURANTE TODA LA CORRIDA; NO SE GRABA NINGUN ARCHIVO           *
031900*     INTERMEDIO DE TRABAJO NI SE USA WORK DASD ADICIONAL.          *
032000*   - EL TIEMPO DE CORRIDA ES APROXIMADAMENTE LINEAL CON LA         *
032100*     CANTIDAD DE RENGLONES DEL DD NEM12IN (SE LEE DOS VECES, ASI   *
032200*     QUE UN ARCHIVO QUE TARDABA X AHORA TARDA CERCA DE 2X SI SE    *
032300*     LO COMPARA CONTRA UN PARSER DE UNA SOLA PASADA).              *
032400*   - NO HAY CHECKPOINT/RESTART A MITAD DE CORRIDA: UN REINICIO     *
032500*     SIEMPRE ARRANCA DE CERO DESDE EL PRINCIPIO DEL DD NEM12IN.    *
032600******************************************************************
032700
032800******************************************************************
032900*  FILOSOFIA DE VALIDACION DE ESTE PROGRAMA (POR QUE ES "TODO O     *
033000*  NADA" Y NO UN PARSER TOLERANTE A ERRORES):                       *
033100*                                                                *
033200*   - EL VOLUMEN CALCULADO AQUI ALIMENTA DIRECTAMENTE LA            *
033300*     FACTURACION DEL MERCADO ELECTRICO DESREGULADO; UN RENGLON    *
033400*     MAL INTERPRETADO (UN CAMPO CORRIDO, UNA FECHA TRUNCADA) SE    *
033500*     TRADUCE EN UNA FACTURA MAL EMITIDA, NO EN UN DATO QUE SE      *
033600*     PUEDA CORREGIR DESPUES SIN COSTO.                            *
033700*   - POR ESO SE PREFIRIO COMPLETAR LA CORRIDA O NO GRABAR NADA,    *
033800*     ANTES QUE GRABAR UN REPORTE PARCIAL QUE PAREZCA COMPLETO.    *
033900*     UN REPORTE A MEDIAS ES MAS PELIGROSO QUE NINGUN REPORTE,      *
034000*     PORQUE NADIE LO REVISA CON LA MISMA DESCONFIANZA QUE A UNA    *
034100*     CORRIDA QUE CORTO CON ERROR.                                 *
034200*   - POR LA MISMA RAZON, LOS CAMPOS DEL REGISTRO DE ENTRADA SE     *
034300*     DEFINEN MAS ANCHOS QUE SU LONGITUD DE NEGOCIO (VER NE12REG0):*
034400*     ASI UN VALOR DEMASIADO LARGO QUEDA VISIBLE PARA 9200-         *
034500*     LONGITUD-CAMPO EN LUGAR DE TRUNCARSE EN SILENCIO Y PARECER    *
034600*     UN DATO VALIDO.                                              *
034700******************************************************************
034800
034900******************************************************************
035000*  COMPATIBILIDAD CON VERSIONES ANTERIORES DEL FORMATO DE ENTRADA    *
035100*  (HISTORIAL PREVIO A LA MIGRACION A "SIMPLE NEM12" DEL 11/05/2003):*
035200*                                                                *
035300*   - EL LAYOUT PROPIETARIO ANTERIOR (DE 1989 A 2003) TENIA UN      *
035400*     RENGLON DE ANCHO FIJO POR CAMPO, SIN COMAS NI COMILLAS, Y     *
035500*     NO TRAIA REGISTRO "100" DE CABECERA.                         *
035600*   - ESTE PROGRAMA YA NO LEE ESE FORMATO VIEJO NI LO RECONOCE      *
035700*     AUTOMATICAMENTE; SI ALGUN DIA VUELVE A APARECER UN ARCHIVO    *
035800*     CON EL LAYOUT VIEJO EN EL DD NEM12IN, VA A CORTAR CON UN      *
035900*     ERROR DE FORMATO EN EL PRIMER RENGLON (EL "100" ESPERADO NO   *
036000*     VA A COINCIDIR).                                             *
036100*   - NO SE PREVE NI SE SOPORTA NINGUN MECANISMO DE AUTODETECCION   *
036200*     DE FORMATO: CADA DD NEM12IN DEBE LLEGAR YA EN FORMATO         *
036300*     "SIMPLE NEM12".                                               *
036400******************************************************************
036500
036600******************************************************************
036700*  ALCANCE FUERA DE ESTE PROGRAMA (PARA NO REABRIR LA DISCUSION      *
036800*  CADA VEZ QUE ALGUIEN PIDE UNA MEJORA):                           *
036900*                                                                *
037000*   - ESTE PROGRAMA NO FACTURA NADA; SOLO VALIDA Y ACUMULA. LA      *
037100*     FACTURACION PROPIAMENTE DICHA ES OTRO SISTEMA, AGUAS ABAJO    *
037200*     DE ESTA CADENA, QUE TOMA EL REPORTE NE12RPT COMO ENTRADA.     *
037300*   - NO SE VALIDA NADA CONTRA EL PADRON DE MEDIDORES NI CONTRA      *
037400*     EL CONTRATO COMERCIAL DEL CLIENTE; SOLO SE VALIDA QUE EL      *
037500*     ARCHIVO RESPETE EL FORMATO SIMPLE NEM12. UN NMI INEXISTENTE   *
037600*     EN EL PADRON PASA SIN PROBLEMA POR ESTE PROGRAMA.             *
037700*   - NO SE CONVIERTEN UNIDADES DE MEDIDA; SI ALGUN DIA EL MERCADO  *
037800*     AGREGA OTRA UNIDAD ADEMAS DE "KWH", HAY QUE REVISAR LA        *
037900*     REGLA 8 (2500-TRATAR-200) ANTES DE ACEPTAR ESOS ARCHIVOS.     *
038000******************************************************************
038100
038200******************************************************************
038300*  COMO PROBAR ESTE PROGRAMA ANTES DE PASAR UN CAMBIO A PRODUCCION   *
038400*  (AMPLIA LA LISTA DE CASOS PROBADOS DE MAS ARRIBA CON EL PASO A    *
038500*  PASO QUE SE USA EN EL AMBIENTE DE PRUEBAS):                      *
038600*                                                                *
038700*   1) ARMAR UN DD NEM12IN DE PRUEBA CON UN "100", DOS O TRES       *
038800*      "200" CON SUS "300" Y UN "900" QUE COPIE EL ULTIMO RENGLON.  *
038900*   2) CORRER EL PROGRAMA Y CONFIRMAR RETURN-CODE 0000 Y QUE EL     *
039000*      DD NEM12RPT TENGA UN DETALLE POR "300", UN "* METER TOTAL"   *
039100*      POR MEDIDOR Y UN UNICO "* GRAND TOTAL *" AL PIE.            *
039200*   3) REPETIR LA PRUEBA ROMPIENDO A PROPOSITO CADA REGLA DE         *
039300*      NEGOCIO (UNA POR CORRIDA) Y CONFIRMAR QUE EL RETURN-CODE      *
039400*      SEA DISTINTO DE CERO Y QUE EL CODIGO NEEnnnn QUE SALE POR     *
039500*      SYSOUT COINCIDA CON LA TABLA-DE-CODIGOS-DE-ERROR.            *
039600*   4) NO DAR POR VALIDO UN CAMBIO SOLO PORQUE COMPILA; LAS          *
039700*      PRUEBAS DE ESTE PARRAFO SON LAS QUE EFECTIVAMENTE CUBREN     *
039800*      LAS REGLAS DE NEGOCIO DEL FORMATO SIMPLE NEM12.              *
039900******************************************************************
040000
040100******************************************************************
040200*  DATOS DE CONTACTO PARA DUDAS SOBRE ESTE PROGRAMA (SEGUN EL        *
040300*  ORGANIGRAMA DE TELEMEDICION AL MOMENTO DE CADA REVISION; SI       *
040400*  ALGUNO DE ESTOS YA NO ESTA EN EL AREA, PREGUNTAR EN LA MESA DE    *
040500*  AYUDA POR EL PROPIETARIO ACTUAL DE LA APLICACION NEM12):          *
040600*                                                                *
040700*   - RESPONSABLE FUNCIONAL : AREA DE TELEMEDICION / MERCADO        *
040800*     ELECTRICO DESREGULADO.                                       *
040900*   - RESPONSABLE TECNICO   : GRUPO DE TELEMEDICION DE SISTEMAS.    *
041000*   - ULTIMO PROGRAMADOR DE GUARDIA DEL CAMBIO: VER LA ULTIMA        *
041100*     LINEA DEL HISTORIAL DE CAMBIOS AL INICIO DE ESTE FUENTE.       *
041200******************************************************************
041300
041400******************************************************************
041500*  ARCHIVOS GENERADOS DURANTE EL DIAGNOSTICO (UPSI-0 ENCENDIDO):     *
041600*                                                                *
041700*   - CON EL SWITCH UPSI-0 ENCENDIDO (VER SPECIAL-NAMES MAS ABAJO) *
041800*     EL PROGRAMA VUELCA POR SYSOUT, ADEMAS DEL RESUMEN NORMAL DE   *
041900*     3000-FINAL, EL CONTADOR WS-CONT-ERRORES-FATALES Y LA TRAZA    *
042000*     DE LOS PRIMEROS CAMPOS RECHAZADOS.                           *
042100*   - NO SE GENERA NINGUN DD ADICIONAL NI NINGUN ARCHIVO EN DISCO   *
042200*     SOLO PARA DIAGNOSTICO; TODO EL DETALLE DE DEPURACION VA AL    *
042300*     MISMO SYSOUT DEL JOB, PARA NO COMPLICAR EL JCL DE LA CADENA.  *
042400******************************************************************
042500
042600 ENVIRONMENT DIVISION.
042700 CONFIGURATION SECTION.
042800*        UPSI-0 ES EL SWITCH DE TRAZA DE DEPURACION DEL PROGRAMA,
042900*        PRENDIDO POR EL OPERADOR DESDE EL JCL (PARM/UPSI). CON
043000*        UPSI-0 EN "ON" EL PROGRAMA VUELCA UN DISPLAY POR CADA
043100*        RENGLON LOGICO PROCESADO (VER 2000-PROCESO).
043200    SPECIAL-NAMES.
043300        C01 IS TOP-OF-FORM
043400        CLASS NE12-CLASE-DIGITO IS '0' THRU '9'
043500        UPSI-0 ON  STATUS IS WS-88-TRAZA-ON
043600               OFF STATUS IS WS-88-TRAZA-OFF.
043700 INPUT-OUTPUT SECTION.
043800 FILE-CONTROL.
043900*        NOMBRES LOGICOS ASIGNADOS POR EL JCL DE PRODUCCION; ESTE
044000*        PROGRAMA NO CONOCE NINGUN NOMBRE DE DATASET.
044100     SELECT NE12-ENTRADA   ASSIGN      TO NEM12IN
044200                       FILE STATUS  IS SW-FILE-STATUS.
044300     SELECT NE12-REPORTE   ASSIGN      TO NEM12RPT
044400                       FILE STATUS  IS SW-FILE-STATUS-REP.
044500
044600 DATA DIVISION.
044700 FILE SECTION.
044800*----------------------------------------------------------------
044900*    NE12-ENTRADA:  FEED DE TELEMEDICION "SIMPLE NEM12". SE LEE
045000*    COMO UN RENGLON CRUDO DE 80 POSICIONES (WS-LINEA-CRUDA) Y SE
045100*    RECORTA/PARTE A MANO EN LA PROCEDURE DIVISION, EN LUGAR DE
045200*    DESCRIBIR LOS CAMPOS EN EL FD, PORQUE EL MISMO RENGLON
045300*    REPRESENTA CUATRO LAYOUTS DISTINTOS SEGUN EL TIPO DE
045400*    REGISTRO (VER NE12REG0).
045500 FD  NE12-ENTRADA
045600     RECORDING MODE IS F
045700     RECORD CONTAINS 80 CHARACTERS.
045800 01  NE12-REG-ENTRADA                    PIC X(080).
045900
046000*----------------------------------------------------------------
046100*    NE12-REPORTE:  REPORTE DE VOLUMENES POR MEDIDOR. EL LAYOUT
046200*    DE SALIDA (NE12RPT0) TAMBIEN REINTERPRETA EL MISMO RENGLON
046300*    DE 80 POSICIONES SEGUN SE ESTE ESCRIBIENDO UN DETALLE, UN
046400*    CORTE DE CONTROL POR MEDIDOR O EL GRAN TOTAL.
046500*----------------------------------------------------------------
046600 FD  NE12-REPORTE
046700     RECORDING MODE IS F
046800     RECORD CONTAINS 80 CHARACTERS.
046900     COPY NE12RPT0.
047000
047100 WORKING-STORAGE SECTION.
047200******************************************************************
047300*    ITEMS 77 DE USO SUELTO.  NO FORMAN PARTE DE NINGUN REGISTRO *
047400*    NI DE NINGUNA TABLA; SON CONTADORES DE UN SOLO USO QUE NO   *
047500*    JUSTIFICAN UN GRUPO 01 PROPIO.                              *
047600******************************************************************
047700*        CUENTA CUANTAS VECES SE ENTRO A 9000-ERROR-FATAL EN LA
047800*        CORRIDA.  SIEMPRE DEBERIA QUEDAR EN 0 O EN 1 (EL PARSER
047900*        ES "TODO O NADA" Y CORTA EN LA PRIMERA VIOLACION), PERO
048000*        SE DEJA COMO CONTADOR (Y NO COMO SWITCH) PARA PODER
048100*        VOLCARLO EN LA TRAZA DE DEPURACION CUANDO UPSI-0 ESTA EN
048200*        "ON" (VER WS-88-TRAZA-ON EN SPECIAL-NAMES).
048300 77  WS-CONT-ERRORES-FATALES          PIC 9(04) COMP VALUE ZERO.
048400
048500******************************************************************
048600*               S W I T C H E S   D E L   P R O G R A M A        *
048700******************************************************************
048800 01  SW-SWITCHES.
048900*        ESTADO DEL ARCHIVO DE ENTRADA DESPUES DE CADA READ/OPEN.
049000     05 SW-FILE-STATUS                PIC X(02) VALUE SPACE.
049100        88 FS-88-OK                             VALUE '00'.
049200        88 FS-88-EOF                             VALUE '10'.
049300
049400*        ESTADO DEL ARCHIVO DE REPORTE DESPUES DE CADA OPEN/WRITE.
049500     05 SW-FILE-STATUS-REP            PIC X(02) VALUE SPACE.
049600        88 FS-REP-88-OK                          VALUE '00'.
049700
049800*        'S' = EL ARCHIVO DE ENTRADA NO TIENE NINGUN RENGLON
049900*        NO EN BLANCO (REGLA 1). SE PRENDE EN LA PASADA UNO Y
050000*        SE APAGA APENAS SE VE EL PRIMER RENGLON CON DATOS.
050100     05 SW-ARCHIVO-VACIO              PIC X(01) VALUE 'S'.
050200        88 SW-88-ARCHIVO-VACIO                   VALUE 'S'.
050300
050400*        'S' = EL RENGLON RECIEN LEIDO QUEDO VACIO DESPUES DEL
050500*        RECORTE DE ESPACIOS (VER 1175-TRIM-LINEA); SE DESCARTA
050600*        SIN NUMERARLO NI CONTAR COMO LINEA LOGICA.
050700     05 SW-RENGLON-BLANCO             PIC X(01) VALUE 'N'.
050800        88 SW-88-RENGLON-BLANCO                  VALUE 'S'.
050900
051000*        'S' MIENTRAS HAY UN "200" ABIERTO ESPERANDO SUS "300".
051100     05 SW-HAY-ACTIVO                 PIC X(01) VALUE 'N'.
051200        88 SW-88-HAY-ACTIVO                      VALUE 'S'.
051300
051400*        'S' = EL NMI DEL "200" EN CURSO YA EXISTIA EN LA TABLA
051500*        DE MEDIDORES (VER 2520-BUSCAR-O-CREAR-NMI).
051600     05 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
051700        88 WS-88-ENCONTRADO                      VALUE 'S'.
051800
051900*        'S' = LA FECHA DEL "300" EN CURSO ES UNA AAAAMMDD VALIDA.
052000     05 WS-FECHA-OK                   PIC X(01) VALUE 'S'.
052100        88 WS-88-FECHA-OK                        VALUE 'S'.
052200
052300*        'S' = EL CAMPO VOLUME DEL "300" EN CURSO RESPETA EL
052400*        PATRON -?N(.N)? CON A LO SUMO 5 ENTEROS Y 3 DECIMALES.
052500     05 WS-VOL-FORMATO-OK             PIC X(01) VALUE 'S'.
052600        88 WS-88-FORMATO-OK                      VALUE 'S'.
052700
052800*        'S' = YA SE ENCONTRO EL PUNTO DECIMAL AL RECORRER EL
052900*        CAMPO VOLUME CARACTER A CARACTER.
053000     05 WS-VOL-VISTO-PUNTO            PIC X(01) VALUE 'N'.
053100        88 WS-88-VISTO-PUNTO                     VALUE 'S'.
053200
053300*        'S' = EL ANIO DE LA FECHA EN CURSO ES BISIESTO (VER
053400*        2625-DETERMINAR-BISIESTO).
053500     05 WS-FECHA-BISIESTO             PIC X(01) VALUE 'N'.
053600        88 WS-88-ES-BISIESTO                     VALUE 'S'.
053700     05 FILLER                        PIC X(02) VALUE SPACE.
053800
053900******************************************************************
054000*               C O N T A D O R E S   Y   S U B I N D I C E S    *
054100******************************************************************
054200 01  WS-CONTADORES.
054300*        NUMERO DE RENGLON FISICO DEL ARCHIVO DE ENTRADA (CUENTA
054400*        TAMBIEN LOS RENGLONES EN BLANCO, COMO LOS VE UN EDITOR).
054500     05 WS-LINEA-FISICA               PIC 9(06) COMP VALUE ZERO.
054600*        NUMERO DE RENGLON CON DATOS, SIN CONTAR LOS EN BLANCO.
054700*        EL "100" DEBE CAER EN LA LINEA LOGICA NUMERO 1 (REGLA 2).
054800     05 WS-LINEA-LOGICA               PIC 9(06) COMP VALUE ZERO.
054900*        CANTIDAD DE RENGLONES NO EN BLANCO VISTOS EN LA PASADA
055000*        UNO (SOLO SE USA PARA DIAGNOSTICO, NO PARA VALIDAR NADA).
055100     05 WS-CANT-LINEAS-NO-BLANCO      PIC 9(06) COMP VALUE ZERO.
055200*        CANTIDAD DE CAMPOS QUE DEVOLVIO EL UNSTRING DE
055300*        2200-CLASIFICAR (SE USA PARA LAS REGLAS 6 Y 9).
055400     05 WS-CANT-CAMPOS                PIC 9(01) COMP VALUE ZERO.
055500*        SUBINDICE, EN NE12-AGG-TABLA, DEL MEDIDOR ACTIVO (EL
055600*        ABIERTO POR EL ULTIMO "200").
055700     05 WS-IDX-ACTIVO                 PIC 9(04) COMP VALUE ZERO.
055800*        SUBINDICE DE TRABAJO PARA RECORRER LA TABLA DE MEDIDORES
055900*        (BUSQUEDA EN 2520/2521 E IMPRESION EN 3000-FINAL).
056000     05 WS-SUB-MED                    PIC 9(04) COMP VALUE ZERO.
056100*        SUBINDICE DE TRABAJO PARA RECORRER LAS LECTURAS "300" DE
056200*        UN MEDIDOR (ALTA EN 2640 E IMPRESION EN 3210).
056300     05 WS-SUB-LEC                    PIC 9(04) COMP VALUE ZERO.
056400*        POSICION DEL PRIMER CARACTER NO BLANCO DEL RENGLON CRUDO.
056500     05 WS-POS-TRIM                   PIC 9(02) COMP VALUE ZERO.
056600*        POSICION DEL ULTIMO CARACTER NO BLANCO DEL RENGLON CRUDO.
056700     05 WS-POS-FIN                    PIC 9(02) COMP VALUE ZERO.
056800*        LONGITUD DEL RENGLON YA RECORTADO (WS-LINEA-TRIM).
056900     05 WS-LONG-LINEA                 PIC 9(02) COMP VALUE ZERO.
057000*        LONGITUD DEL ULTIMO RENGLON NO EN BLANCO (PARA COMPARAR
057100*        CARACTER A CARACTER CONTRA EL "900" EN 2700-TRATAR-900).
057200     05 WS-LONG-ULTIMA                PIC 9(02) COMP VALUE ZERO.
057300*        ANCHO MAXIMO DEL CAMPO GENERICO A MEDIR (PARAMETRO DE
057400*        ENTRADA DE 9200-LONGITUD-CAMPO).
057500     05 WS-LONG-CAMPO-MAX             PIC 9(02) COMP VALUE ZERO.
057600*        ANCHO REAL DEL CAMPO GENERICO, SIN CONTAR EL RELLENO DE
057700*        ESPACIOS A LA DERECHA (RESULTADO DE 9200-LONGITUD-CAMPO).
057800     05 WS-LONG-CAMPO-REAL            PIC 9(02) COMP VALUE ZERO.
057900*        SUBINDICE DE TRABAJO DE 9200/9210-LONGITUD-CAMPO.
058000     05 WS-POS-CAMPO                  PIC 9(02) COMP VALUE ZERO.
058100     05 FILLER                        PIC X(02) VALUE SPACE.
058200
058300******************************************************************
058400*               A R E A   D E   L E C T U R A                   *
058500******************************************************************
058600 01  WS-AREA-LECTURA.
058700*        RENGLON TAL COMO LLEGO DEL ARCHIVO, SIN TOCAR.
058800     05 WS-LINEA-CRUDA                PIC X(080).
058900*        RENGLON YA RECORTADO POR 1175/2100 (SIN BLANCOS A LOS
059000*        COSTADOS), LISTO PARA PARTIR POR COMAS.
059100     05 WS-LINEA-TRIM                 PIC X(080).
059200*        COPIA DEL ULTIMO RENGLON NO EN BLANCO VISTO EN LA PASADA
059300*        UNO; SE USA EN 2700-TRATAR-900 PARA VERIFICAR, CARACTER A
059400*        CARACTER, QUE EL "900" COINCIDE CON EL CIERRE DEL ARCHIVO.
059500     05 WS-ULTIMA-LINEA               PIC X(080) VALUE SPACES.
059600*        CAMPO DE TRABAJO DONDE SE COPIA, UNO POR UNO, CADA
059700*        CAMPO SEPARADO POR COMAS PARA MEDIRLO Y VALIDARLO.
059800     05 WS-CAMPO-GENERICO             PIC X(015).
059900*        SI UN "200" TRAE UN QUINTO CAMPO DE MAS, CAE ACA (SE
060000*        IGNORA; SOLO SE VALIDA QUE HAYAN VENIDO LOS 3 CAMPOS
060100*        REQUERIDOS POR LA REGLA 6).
060200     05 WS-CAMPO-5-SOBRANTE           PIC X(015).
060300     05 FILLER                        PIC X(02) VALUE SPACE.
060400
060500*        GUARDA EL TIPO DE REGISTRO DEL RENGLON EN CURSO ("100",
060600*        "200", "300" O "900"), PARA PODERLO VOLCAR EN EL AREA
060700*        DE ERROR FATAL SI HACE FALTA (VER RET0-TIPO-REGISTRO).
060800 01  WS-TIPO-REG-ACTUAL               PIC X(06) VALUE SPACES.
060900
061000
061100*        RENGLON DE IGUALES USADO COMO SEPARADOR ANTES DEL GRAN
061200*        TOTAL DEL REPORTE (VER 3300-IMPRIMIR-GRAN-TOTAL).
061300 01  WS-SEPARADOR                     PIC X(080) VALUE ALL '='.
061400
061500******************************************************************
061600*               L I T E R A L E S   D E L   P R O G R A M A      *
061700******************************************************************
061800 01  CT-CONSTANTES.
061900*        NOMBRE DEL PROGRAMA, PARA VOLCARLO EN RET0-PROGRAMA.
062000     05 CT-RUTINA                     PIC X(08) VALUE 'NE12PARS'.
062100*        LITERALES CON EL NOMBRE DE CADA CAMPO DEL FORMATO SIMPLE
062200*        NEM12, PARA VOLCARLOS EN RET0-CAMPO-ERROR SIN DEPENDER
062300*        DE UN MOVE DE UNA CADENA SUELTA EN CADA PARRAFO.
062400     05 CT-CAMPO-NMI                  PIC X(15) VALUE 'NMI'.
062500     05 CT-CAMPO-UNIDAD               PIC X(15)
062600                                       VALUE 'ENERGY-UNIT'.
062700     05 CT-CAMPO-FECHA                PIC X(15) VALUE 'READ-DATE'.
062800     05 CT-CAMPO-VOLUMEN              PIC X(15) VALUE 'VOLUME'.
062900     05 CT-CAMPO-CALIDAD              PIC X(15)
063000                                       VALUE 'QUALITY-FLAG'.
063100     05 CT-CAMPO-TIPO-REG             PIC X(15)
063200                                       VALUE 'RECORD-TYPE'.
063300     05 FILLER                        PIC X(02) VALUE SPACE.
063400
063500******************************************************************
063600*               A R E A   D E   F E C H A                        *
063700*  LA FECHA DE UN "300" VIENE COMO TEXTO AAAAMMDD. SE VALIDA A   *
063800*  MANO (SIN FUNCIONES INTRINSECAS) CONTRA LA TABLA DE DIAS POR  *
063900*  MES, CON EL AJUSTE DE FEBRERO EN ANIO BISIESTO.               *
064000******************************************************************
064100 01  WS-AREA-FECHA.
064200*        CAMPO R300-FECHA-LECT YA RECORTADO A SUS 8 POSICIONES
064300*        DE NEGOCIO (AAAAMMDD), ANTES DE SEPARARLO EN SUS PARTES.
064400     05 WS-FECHA-TXT                  PIC X(08).
064500*        VISTA ALFANUMERICA DE LA FECHA, PARA PODER EXAMINARLA
064600*        CARACTER A CARACTER ANTES DE CONVERTIRLA A NUMERICO
064700*        (UN "300" CON LETRAS EN LA FECHA NO PUEDE MOVERSE A UN
064800*        CAMPO PIC 9 SIN QUE EL PROGRAMA ABORTE POR DATOS).
064900     05 WS-FECHA-TXT-R REDEFINES WS-FECHA-TXT.
065000        10 WS-FECHA-ANIO-X            PIC X(04).
065100        10 WS-FECHA-MES-X             PIC X(02).
065200        10 WS-FECHA-DIA-X             PIC X(02).
065300*        ANIO, MES Y DIA YA VALIDADOS COMO NUMERICOS Y MOVIDOS
065400*        DESDE LAS TRES SUB-PARTES DE ARRIBA.
065500     05 WS-FECHA-ANIO-N               PIC 9(04).
065600     05 WS-FECHA-MES-N                PIC 9(02).
065700     05 WS-FECHA-DIA-N                PIC 9(02).
065800*        COCIENTE Y RESTO DE TRABAJO DE 2625-DETERMINAR-BISIESTO
065900*        (DIVISIBILIDAD POR 4, 100 Y 400).
066000     05 WS-FECHA-DIV                  PIC 9(04) COMP.
066100     05 WS-FECHA-RESTO                PIC 9(04) COMP.
066200*        TOPE DE DIAS DEL MES EN CURSO, TOMADO DE WS-DIAS-MES Y
066300*        AJUSTADO A 29 SI ES FEBRERO DE UN ANIO BISIESTO.
066400     05 WS-DIAS-MES-TOPE              PIC 9(02).
066500     05 FILLER                        PIC X(02) VALUE SPACE.
066600
066700*        TABLA DE CANTIDAD DE DIAS POR MES (ENE..DIC), ARMADA
066800*        COMO REDEFINES DE UN LITERAL PARA NO DEPENDER DE UN
066900*        LOOP DE INICIALIZACION AL ARRANCAR EL PROGRAMA.
067000 01  WS-TBL-DIAS-MES-LIT              PIC X(24)
067100                            VALUE '312831303130313130313031'.
067200 01  WS-TBL-DIAS-MES REDEFINES WS-TBL-DIAS-MES-LIT.
067300     05 WS-DIAS-MES OCCURS 12 TIMES   PIC 9(02).
067400
067500******************************************************************
067600*               A R E A   D E   V O L U M E N                    *
067700*  EL VOLUMEN DE UN "300" VIENE COMO TEXTO CON SIGNO OPCIONAL Y  *
067800*  PUNTO DECIMAL OPCIONAL (PATRON -?N(.N)?). SE VALIDA CARACTER  *
067900*  A CARACTER Y LUEGO SE ARMA EL VALOR NUMERICO EXACTO, SIN      *
068000*  REDONDEAR.                                                    *
068100******************************************************************
068200 01  WS-AREA-VOLUMEN.
068300*        ANCHO REAL DEL CAMPO VOLUME (SIN RELLENO).
068400     05 WS-VOL-LONGITUD               PIC 9(02) COMP VALUE ZERO.
068500*        SUBINDICE DE RECORRIDO CARACTER A CARACTER DEL VOLUME.
068600     05 WS-VOL-I                      PIC 9(02) COMP VALUE ZERO.
068700*        SIGNO DEL VOLUMEN: '+' SI NO VENIA, '-' SI EL PRIMER
068800*        CARACTER DEL CAMPO ERA UN GUION.
068900     05 WS-VOL-SIGNO                  PIC X(01) VALUE SPACE.
069000*        CANTIDAD DE DIGITOS ANTES DEL PUNTO DECIMAL (MAXIMO 5).
069100     05 WS-VOL-DIG-ANTES              PIC 9(02) COMP VALUE ZERO.
069200*        CANTIDAD DE DIGITOS DESPUES DEL PUNTO DECIMAL (MAX. 3).
069300     05 WS-VOL-DIG-DESPUES            PIC 9(02) COMP VALUE ZERO.
069400*        CARACTER EN CURSO DEL VOLUME, TOMADO POR
069500*        2635-EXAMINAR-CARACTER PARA CLASIFICARLO (DIGITO,
069600*        PUNTO O INVALIDO).
069700     05 WS-VOL-CHAR                   PIC X(01).
069800*        TEXTO DEL VOLUMEN SIN EL SIGNO (VALOR ABSOLUTO EN TEXTO).
069900     05 WS-VOL-TEXTO-ABS              PIC X(14) VALUE SPACES.
070000*        PARTE ENTERA Y PARTE DECIMAL DEL VOLUMEN, TODAVIA COMO
070100*        TEXTO (ANTES DE MOVERLAS A LOS CAMPOS NUMERICOS DE
070200*        ABAJO, JUSTIFICADAS SEGUN CORRESPONDA).
070300     05 WS-VOL-PARTE-ENTERA-X         PIC X(05) VALUE SPACES.
070400     05 WS-VOL-PARTE-DECIMAL-X        PIC X(03) VALUE SPACES.
070500*        LONGITUD DE LA PARTE ENTERA DEVUELTA POR EL UNSTRING.
070600     05 WS-VOL-LEN-ENT                PIC 9(02) COMP VALUE ZERO.
070700     05 WS-VOL-LEN-DEC                PIC 9(02) COMP VALUE ZERO.
070800     05 WS-VOL-PARTE-ENTERA           PIC 9(05) VALUE ZERO.
070900     05 WS-VOL-PARTE-DECIMAL          PIC 9(03) VALUE ZERO.
071000*        VALOR ABSOLUTO DEL VOLUMEN, YA ARMADO COMO NUMERO.
071100     05 WS-VOL-VALOR-ABS              PIC 9(05)V9(03) VALUE ZERO.
071200     05 WS-VOL-VALOR-ABS-R REDEFINES WS-VOL-VALOR-ABS.
071300        10 WS-VOL-VALOR-ENT           PIC 9(05).
071400        10 WS-VOL-VALOR-DEC           PIC 9(03).
071500*        VALOR FINAL DEL VOLUMEN, CON SIGNO, LISTO PARA ACUMULAR
071600*        EN LA TABLA DE MEDIDORES (VER 2640-ACUMULAR-VOLUMEN).
071700     05 WS-VOL-VALOR                  PIC S9(05)V9(03)
071800                                       COMP-3 VALUE ZERO.
071900     05 FILLER                        PIC X(02) VALUE SPACE.
072000
072100******************************************************************
072200*               C O P I A S   D E L   S H O P                    *
072300******************************************************************
072400*        LAYOUT DE UN REGISTRO DE ENTRADA YA PARTIDO POR COMAS,
072500*        CON SUS CUATRO VISTAS REDEFINES (100/200/300/900).
072600 01  WS-REG-ENTRADA-NEM12.
072700     COPY NE12REG0.
072800     05 FILLER                        PIC X(02) VALUE SPACE.
072900
073000*        AREA DE COMUNICACION DE ERROR FATAL; SE LLENA EN
073100*        9000-ERROR-FATAL Y SE VUELCA A CONSOLA DESDE AHI MISMO.
073200 01  WS-RET0-AREA.
073300     COPY NE12RET0.
073400     05 FILLER                        PIC X(02) VALUE SPACE.
073500
073600*        TABLA ACUMULADORA DE MEDIDORES Y LECTURAS (SIN GRUPO 01
073700*        PROPIO: EL 01 YA VIENE DEFINIDO DENTRO DE LA COPIA).
073800     COPY NE12AGG0.
073900
074000 PROCEDURE DIVISION.
074100
074200******************************************************************
074300*  CUERPO PRINCIPAL DEL PROGRAMA.  EL PARSER TRABAJA EN DOS        *
074400*  PASADAS SOBRE EL ARCHIVO DE ENTRADA:                            *
074500*                                                                  *
074600*      PASADA UNO (1100-PASADA-UNO, DENTRO DE 1000-INICIO) -       *
074700*      SOLO DETECTA SI EL ARCHIVO VIENE VACIO Y CUAL ES SU ULTIMO  *
074800*      RENGLON NO EN BLANCO, PARA PODER VALIDAR EL CONTROL "900"   *
074900*      SIN TENER QUE GUARDAR TODO EL ARCHIVO EN MEMORIA.           *
075000*                                                                  *
075100*      PASADA DOS (2000-PROCESO) - VALIDA Y ACUMULA RENGLON POR    *
075200*      RENGLON, CON LECTURA ANTICIPADA (EL RENGLON SE LEE AL       *
075300*      FINAL DEL PROCESO DEL RENGLON ANTERIOR, NO AL PRINCIPIO).   *
075400******************************************************************
075500
075600     PERFORM 1000-INICIO
075700        THRU 1000-INICIO-EXIT
075800
075900     PERFORM 2000-PROCESO
076000        THRU 2000-PROCESO-EXIT
076100        UNTIL FS-88-EOF
076200
076300     PERFORM 3000-FINAL
076400
076500     .
076600
076700******************************************************************
076800*  1000-INICIO   -  PASADA UNO, APERTURA DE ARCHIVOS Y PRIMERA   *
076900*                   LECTURA DE LA PASADA DOS.                    *
077000******************************************************************
077100 1000-INICIO.
077200     DISPLAY 'NE12PARS - INICIO DE PROCESO.'
077300
077400     PERFORM 1100-PASADA-UNO
077500        THRU 1100-PASADA-UNO-EXIT
077600
077700     IF SW-88-ARCHIVO-VACIO
077800        MOVE SPACES                      TO RET0-CAMPO-ERROR
077900        MOVE 'NE12E01'                   TO RET0-COD-ERROR
078000        MOVE 'ARCHIVO DE ENTRADA VACIO, INEXISTENTE O SIN DATOS.'
078100                                          TO RET0-DESC-ERROR
078200*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
078300        PERFORM 9000-ERROR-FATAL
078400           THRU 9000-ERROR-FATAL-EXIT
078500     END-IF
078600
078700     OPEN INPUT NE12-ENTRADA
078800     IF NOT FS-88-OK
078900        MOVE 'NE12-ENTRADA'              TO RET0-CAMPO-ERROR
079000        MOVE 'NE12E00'                   TO RET0-COD-ERROR
079100        MOVE 'NO SE PUDO REABRIR EL ARCHIVO DE ENTRADA.'
079200                                          TO RET0-DESC-ERROR
079300*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
079400        PERFORM 9000-ERROR-FATAL
079500           THRU 9000-ERROR-FATAL-EXIT
079600     END-IF
079700
079800     OPEN OUTPUT NE12-REPORTE
079900     IF NOT FS-REP-88-OK
080000        MOVE 'NE12-REPORTE'              TO RET0-CAMPO-ERROR
080100        MOVE 'NE12E00'                   TO RET0-COD-ERROR
080200        MOVE 'NO SE PUDO ABRIR EL REPORTE DE SALIDA.'
080300                                          TO RET0-DESC-ERROR
080400*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
080500        PERFORM 9000-ERROR-FATAL
080600           THRU 9000-ERROR-FATAL-EXIT
080700     END-IF
080800
080900     MOVE ZERO TO WS-LINEA-FISICA
081000     MOVE ZERO TO WS-LINEA-LOGICA
081100
081200     PERFORM 2100-LEER-LINEA
081300        THRU 2100-LEER-LINEA-EXIT
081400     .
081500 1000-INICIO-EXIT.
081600     EXIT.
081700
081800*----------------------------------------------------------------
081900*    1100-PASADA-UNO RECORRE EL ARCHIVO UNA PRIMERA VEZ PARA
082000*    SABER SI ESTA VACIO (REGLA 1) Y CUAL ES SU ULTIMO RENGLON
082100*    NO EN BLANCO (PARA PODER VALIDAR EL "900" EN LA PASADA DOS,
082200*    VER 2700-TRATAR-900).
082300*----------------------------------------------------------------
082400*----------------------------------------------------------------
082500*    1100-PASADA-UNO ABRE EL ARCHIVO DE ENTRADA UNA PRIMERA VEZ
082600*    Y LO RECORRE SOLO PARA DETECTAR REGLA 1 (ARCHIVO VACIO) Y
082700*    PARA GUARDAR CUAL FUE EL ULTIMO RENGLON NO EN BLANCO, QUE
082800*    SE VA A COMPARAR CONTRA EL "900" EN LA PASADA DOS (REGLA 3).
082900*    EL ARCHIVO SE CIERRA AL FINAL DE ESTA PASADA Y SE VUELVE A
083000*    ABRIR EN 2000-PROCESO PARA LA PASADA DOS.
083100*----------------------------------------------------------------
083200 1100-PASADA-UNO.
083300*        SUPONE ARCHIVO VACIO HASTA QUE APAREZCA UN RENGLON CON
083400*        DATOS; SI NUNCA APARECE, REGLA 1 DISPARA EN 2000-PROCESO.
083500     MOVE 'S'    TO SW-ARCHIVO-VACIO
083600     MOVE SPACES TO WS-ULTIMA-LINEA
083700     MOVE ZERO   TO WS-CANT-LINEAS-NO-BLANCO
083800
083900     OPEN INPUT NE12-ENTRADA
084000
084100     IF FS-88-OK
084200        PERFORM 1150-LEER-PASADA-UNO
084300           THRU 1150-LEER-PASADA-UNO-EXIT
084400           UNTIL FS-88-EOF
084500
084600        CLOSE NE12-ENTRADA
084700     END-IF
084800     .
084900 1100-PASADA-UNO-EXIT.
085000     EXIT.
085100
085200*----------------------------------------------------------------
085300*    1150-LEER-PASADA-UNO LEE UN RENGLON DE LA PASADA UNO Y LO
085400*    CLASIFICA COMO EN BLANCO O CON DATOS.  SOLO SE USA PARA EL
085500*    DIAGNOSTICO DE REGLA 1 (ARCHIVO VACIO) Y PARA GUARDAR EL
085600*    ULTIMO RENGLON NO EN BLANCO; NO VALIDA NI ACUMULA NADA -
085700*    ESO LO HACE LA PASADA DOS (VER 2000-PROCESO).
085800*----------------------------------------------------------------
085900 1150-LEER-PASADA-UNO.
086000     READ NE12-ENTRADA INTO WS-LINEA-CRUDA
086100          AT END
086200             MOVE '10' TO SW-FILE-STATUS
086300          NOT AT END
086400             PERFORM 1175-TRIM-LINEA
086500                THRU 1175-TRIM-LINEA-EXIT
086600             IF NOT SW-88-RENGLON-BLANCO
086700                MOVE 'N'            TO SW-ARCHIVO-VACIO
086800                MOVE WS-LINEA-TRIM  TO WS-ULTIMA-LINEA
086900                MOVE WS-LONG-LINEA  TO WS-LONG-ULTIMA
087000                ADD 1 TO WS-CANT-LINEAS-NO-BLANCO
087100             END-IF
087200     END-READ
087300     .
087400 1150-LEER-PASADA-UNO-EXIT.
087500     EXIT.
087600
087700*----------------------------------------------------------------
087800*    1175-TRIM-LINEA RECORTA ESPACIOS A IZQUIERDA Y A DERECHA
087900*    DEL RENGLON CRUDO.  SI NO QUEDA NINGUN CARACTER, EL RENGLON
088000*    ES "EN BLANCO" Y SE DESCARTA SIN NUMERARLO.
088100*----------------------------------------------------------------
088200 1175-TRIM-LINEA.
088300     MOVE SPACES TO WS-LINEA-TRIM
088400     MOVE ZERO   TO WS-LONG-LINEA
088500     MOVE ZERO   TO WS-POS-TRIM
088600     MOVE 'N'    TO SW-RENGLON-BLANCO
088700
088800     INSPECT WS-LINEA-CRUDA TALLYING WS-POS-TRIM
088900             FOR LEADING SPACE
089000     ADD 1 TO WS-POS-TRIM
089100
089200     IF WS-POS-TRIM > 80
089300        MOVE 'S' TO SW-RENGLON-BLANCO
089400     ELSE
089500        MOVE 80 TO WS-POS-FIN
089600        PERFORM 1176-BUSCAR-FIN
089700           THRU 1176-BUSCAR-FIN-EXIT
089800           UNTIL WS-POS-FIN < WS-POS-TRIM
089900              OR WS-LINEA-CRUDA(WS-POS-FIN:1) NOT = SPACE
090000
090100        COMPUTE WS-LONG-LINEA = WS-POS-FIN - WS-POS-TRIM + 1
090200        MOVE WS-LINEA-CRUDA(WS-POS-TRIM:WS-LONG-LINEA)
090300                                  TO WS-LINEA-TRIM
090400     END-IF
090500     .
090600 1175-TRIM-LINEA-EXIT.
090700     EXIT.
090800
090900*----------------------------------------------------------------
091000*    1176-BUSCAR-FIN RETROCEDE UNA POSICION EN EL RENGLON CRUDO.
091100*    SE INVOCA DESDE 1175-TRIM-LINEA, RENGLON POR RENGLON, HASTA
091200*    TOPAR CON EL PRIMER CARACTER NO BLANCO CONTANDO DESDE EL
091300*    FINAL (O HASTA CRUZARSE CON EL PRINCIPIO YA ENCONTRADO).
091400*----------------------------------------------------------------
091500 1176-BUSCAR-FIN.
091600     SUBTRACT 1 FROM WS-POS-FIN
091700     .
091800 1176-BUSCAR-FIN-EXIT.
091900     EXIT.
092000
092100******************************************************************
092200*  2000-PROCESO  -  PASADA DOS. PROCESA EL RENGLON YA LEIDO Y    *
092300*                   LEE EL SIGUIENTE (TECNICA DE LECTURA         *
092400*                   ANTICIPADA).                                 *
092500******************************************************************
092600 2000-PROCESO.
092700*        LOS RENGLONES EN BLANCO NO SE CLASIFICAN NI SE CUENTAN
092800*        COMO LINEA LOGICA; SOLO SIRVEN PARA AVANZAR LA LECTURA.
092900     IF NOT SW-88-RENGLON-BLANCO
093000        ADD 1 TO WS-LINEA-LOGICA
093100        IF WS-88-TRAZA-ON
093200           DISPLAY 'TRAZA RENGLON ' WS-LINEA-LOGICA
093300        END-IF
093400        PERFORM 2200-CLASIFICAR
093500           THRU 2200-CLASIFICAR-EXIT
093600     END-IF
093700*        LECTURA ANTICIPADA: EL RENGLON SIGUIENTE QUEDA LISTO
093800*        ANTES DE VOLVER A EVALUAR FS-88-EOF EN EL PERFORM ...
093900*        UNTIL DE 2000-PROCESO (VER BANNER DE 2100-LEER-LINEA).
094000     PERFORM 2100-LEER-LINEA
094100        THRU 2100-LEER-LINEA-EXIT
094200     .
094300 2000-PROCESO-EXIT.
094400     EXIT.
094500
094600*----------------------------------------------------------------
094700*    2100-LEER-LINEA HACE LA LECTURA ANTICIPADA DE LA PASADA DOS.
094800*    SE LLAMA AL ARRANQUE (DESDE 1000-INICIO) Y AL PIE DE CADA
094900*    VUELTA DE 2000-PROCESO, DE MODO QUE EL RENGLON YA ESTE
095000*    DISPONIBLE EN WS-LINEA-TRIM CUANDO 2000-PROCESO VUELVE A
095100*    EVALUAR LA CONDICION FS-88-EOF DEL PERFORM ... UNTIL.
095200*----------------------------------------------------------------
095300 2100-LEER-LINEA.
095400     READ NE12-ENTRADA INTO WS-LINEA-CRUDA
095500          AT END
095600             MOVE '10' TO SW-FILE-STATUS
095700          NOT AT END
095800             ADD 1 TO WS-LINEA-FISICA
095900             PERFORM 1175-TRIM-LINEA
096000                THRU 1175-TRIM-LINEA-EXIT
096100     END-READ
096200     .
096300 2100-LEER-LINEA-EXIT.
096400     EXIT.
096500
096600*----------------------------------------------------------------
096700*    2200-CLASIFICAR PARTE EL RENGLON POR COMAS SOBRE LA VISTA
096800*    GENERICA DE CAMPOS DE NE12REG0 Y DESPACHA SEGUN EL TIPO.
096900* 11/05/2003 R.QUIROGA - REEMPLAZO DEL LAYOUT POR "SIMPLE       RXQ0305
097000*            NEM12"; EL PARTIDO POR COMAS ES NUEVO DE ESTA      RXQ0305
097100*            VERSION.                                           RXQ0305
097200*----------------------------------------------------------------
097300 2200-CLASIFICAR.
097400     MOVE SPACES TO NE12-REG-CAMPOS
097500     MOVE ZERO   TO WS-CANT-CAMPOS
097600     MOVE SPACES TO WS-CAMPO-5-SOBRANTE
097700
097800     UNSTRING WS-LINEA-TRIM(1:WS-LONG-LINEA) DELIMITED BY ','
097900              INTO NE12-CAMPO-1
098000                   NE12-CAMPO-2
098100                   NE12-CAMPO-3
098200                   NE12-CAMPO-4
098300                   WS-CAMPO-5-SOBRANTE
098400              TALLYING IN WS-CANT-CAMPOS
098500     END-UNSTRING
098600
098700     PERFORM 2300-DESPACHAR
098800        THRU 2300-DESPACHAR-EXIT
098900     .
099000 2200-CLASIFICAR-EXIT.
099100     EXIT.
099200
099300*----------------------------------------------------------------
099400*    2300-DESPACHAR DECIDE QUE PARRAFO DE TRATAMIENTO CORRESPONDE
099500*    SEGUN EL PRIMER CAMPO DEL RENGLON YA PARTIDO POR COMAS.
099600*    LOS CUATRO TIPOS DE REGISTRO DEL FORMATO SIMPLE NEM12 SON
099700*    "100" (CABECERA), "200" (CABECERA DE MEDIDOR), "300"
099800*    (LECTURA) Y "900" (PIE). CUALQUIER OTRO VALOR ES UN CORTE
099900*    FATAL (REGLA 5).
100000*----------------------------------------------------------------
100100 2300-DESPACHAR.
100200     MOVE NE12-CAMPO-1 TO WS-TIPO-REG-ACTUAL
100300
100400     EVALUATE TRUE
100500*            CABECERA DE ARCHIVO. SOLO VALIDA SU POSICION.
100600         WHEN NE12-CAMPO-1 = '100'
100700              PERFORM 2400-TRATAR-100
100800                 THRU 2400-TRATAR-100-EXIT
100900*            CABECERA DE MEDIDOR. ABRE/REABRE EL NMI ACTIVO.
101000         WHEN NE12-CAMPO-1 = '200'
101100              PERFORM 2500-TRATAR-200
101200                 THRU 2500-TRATAR-200-EXIT
101300*            LECTURA DE VOLUMEN DEL MEDIDOR ACTIVO.
101400         WHEN NE12-CAMPO-1 = '300'
101500              PERFORM 2600-TRATAR-300
101600                 THRU 2600-TRATAR-300-EXIT
101700*            PIE DE ARCHIVO. DEBE IGUALAR AL ULTIMO RENGLON.
101800         WHEN NE12-CAMPO-1 = '900'
101900              PERFORM 2700-TRATAR-900
102000                 THRU 2700-TRATAR-900-EXIT
102100         WHEN OTHER
102200              MOVE CT-CAMPO-TIPO-REG        TO RET0-CAMPO-ERROR
102300              MOVE 'NE12E05'                TO RET0-COD-ERROR
102400              MOVE 'TIPO DE REGISTRO NO RECONOCIDO.'
102500                                             TO RET0-DESC-ERROR
102600*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
102700              PERFORM 9000-ERROR-FATAL
102800                 THRU 9000-ERROR-FATAL-EXIT
102900     END-EVALUATE
103000     .
103100 2300-DESPACHAR-EXIT.
103200     EXIT.
103300
103400*----------------------------------------------------------------
103500*    2400-TRATAR-100  (REGLA 2 - SOLO VALE COMO PRIMER RENGLON).
103600*----------------------------------------------------------------
103700 2400-TRATAR-100.
103800     IF WS-LINEA-LOGICA NOT = 1
103900        MOVE CT-CAMPO-TIPO-REG            TO RET0-CAMPO-ERROR
104000        MOVE 'NE12E02'                    TO RET0-COD-ERROR
104100        MOVE 'REGISTRO "100" SOLO VALE COMO PRIMER REGISTRO.'
104200                                           TO RET0-DESC-ERROR
104300*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
104400        PERFORM 9000-ERROR-FATAL
104500           THRU 9000-ERROR-FATAL-EXIT
104600     END-IF
104700     .
104800 2400-TRATAR-100-EXIT.
104900     EXIT.
105000
105100*----------------------------------------------------------------
105200*    2500-TRATAR-200  (REGLAS 6, 7 Y 8 - CANTIDAD DE CAMPOS,
105300*    LONGITUD DEL NMI Y UNIDAD DE ENERGIA). ABRE/REABRE EL
105400*    MEDIDOR COMO ACTIVO PARA LOS "300" QUE LE SIGAN.
105500* 30/01/2008 R.QUIROGA - TICKET NE-4471, VALIDACION DE KWH.    RXQ0801
105600*----------------------------------------------------------------
105700 2500-TRATAR-200.
105800*        REGLA 6 - UN "200" DEBE TRAER EXACTAMENTE 3 CAMPOS
105900*        (TIPO DE REGISTRO, NMI Y ENERGY-UNIT).
106000     IF WS-CANT-CAMPOS NOT = 3
106100        MOVE CT-CAMPO-TIPO-REG            TO RET0-CAMPO-ERROR
106200        MOVE 'NE12E06'                    TO RET0-COD-ERROR
106300        MOVE 'REGISTRO "200" NO TIENE LOS 3 CAMPOS REQUERIDOS.'
106400                                           TO RET0-DESC-ERROR
106500*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
106600        PERFORM 9000-ERROR-FATAL
106700           THRU 9000-ERROR-FATAL-EXIT
106800     END-IF
106900
107000
107100*        REGLA 7 - EL NMI DEBE TENER EXACTAMENTE 10 CARACTERES
107200*        (SIN CONTAR EL RELLENO DE ESPACIOS A LA DERECHA).
107300     MOVE R200-NMI            TO WS-CAMPO-GENERICO
107400     MOVE 15                  TO WS-LONG-CAMPO-MAX
107500     PERFORM 9200-LONGITUD-CAMPO
107600        THRU 9200-LONGITUD-CAMPO-EXIT
107700
107800     IF WS-LONG-CAMPO-REAL NOT = 10
107900        MOVE CT-CAMPO-NMI                 TO RET0-CAMPO-ERROR
108000        MOVE 'NE12E07'                    TO RET0-COD-ERROR
108100        MOVE 'NMI DEBE TENER EXACTAMENTE 10 CARACTERES.'
108200                                           TO RET0-DESC-ERROR
108300*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
108400        PERFORM 9000-ERROR-FATAL
108500           THRU 9000-ERROR-FATAL-EXIT
108600     END-IF
108700
108800
108900*        REGLA 8 - LA UNIDAD DE ENERGIA DEBE SER "KWH", SIN
109000*        IMPORTAR MAYUSCULAS O MINUSCULAS EN EL ARCHIVO DE
109100*        ENTRADA (TICKET NE-4471 DE 2008).
109200     MOVE R200-UNIDAD         TO WS-CAMPO-GENERICO
109300     INSPECT WS-CAMPO-GENERICO CONVERTING
109400             'abcdefghijklmnopqrstuvwxyz'
109500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
109600     MOVE 15                  TO WS-LONG-CAMPO-MAX
109700     PERFORM 9200-LONGITUD-CAMPO
109800        THRU 9200-LONGITUD-CAMPO-EXIT
109900
110000     IF WS-LONG-CAMPO-REAL NOT = 3
110100        OR WS-CAMPO-GENERICO(1:3) NOT = 'KWH'
110200        MOVE CT-CAMPO-UNIDAD              TO RET0-CAMPO-ERROR
110300        MOVE 'NE12E08'                    TO RET0-COD-ERROR
110400        MOVE 'ENERGY-UNIT DEBE SER "KWH".'
110500                                           TO RET0-DESC-ERROR
110600*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
110700        PERFORM 9000-ERROR-FATAL
110800           THRU 9000-ERROR-FATAL-EXIT
110900     END-IF
111000
111100     PERFORM 2520-BUSCAR-O-CREAR-NMI
111200        THRU 2520-BUSCAR-O-CREAR-NMI-EXIT
111300
111400     MOVE 'S' TO SW-HAY-ACTIVO
111500     .
111600 2500-TRATAR-200-EXIT.
111700     EXIT.
111800
111900*----------------------------------------------------------------
112000*    2520-BUSCAR-O-CREAR-NMI RECORRE LOS MEDIDORES YA VISTOS.
112100*    SI EL NMI YA EXISTE, LO REABRE COMO ACTIVO; SI NO, DA DE
112200*    ALTA UN RENGLON NUEVO EN LA TABLA.
112300* 09/10/2019 S.ALVAREZ - TICKET NE-7004, TOPE SUBIDO A 200.    SAL1910
112400*----------------------------------------------------------------
112500 2520-BUSCAR-O-CREAR-NMI.
112600     MOVE 'N' TO WS-ENCONTRADO
112700     MOVE ZERO TO WS-SUB-MED
112800
112900     PERFORM 2521-COMPARAR-NMI
113000        THRU 2521-COMPARAR-NMI-EXIT
113100        VARYING WS-SUB-MED FROM 1 BY 1
113200        UNTIL WS-SUB-MED > AGG-CANT-MEDIDORES
113300           OR WS-88-ENCONTRADO
113400
113500*        SI LA BUSQUEDA LO ENCONTRO, WS-SUB-MED QUEDA PARADO EN
113600*        EL RENGLON DE LA TABLA DONDE YA ESTABA: SE REABRE ESE
113700*        MISMO RENGLON COMO MEDIDOR ACTIVO.
113800     IF WS-88-ENCONTRADO
113900        MOVE WS-SUB-MED TO WS-IDX-ACTIVO
114000     ELSE
114100*           NO EXISTIA: SE DA DE ALTA UN RENGLON NUEVO AL FINAL
114200*           DE LA TABLA, SI HAY LUGAR.
114300        IF AGG-CANT-MEDIDORES >= AGG-MAX-MEDIDORES
114400           MOVE CT-CAMPO-NMI                 TO RET0-CAMPO-ERROR
114500           MOVE 'NE12E15'                    TO RET0-COD-ERROR
114600           MOVE 'SE SUPERO LA CANTIDAD MAXIMA DE MEDIDORES.'
114700                                              TO RET0-DESC-ERROR
114800*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
114900           PERFORM 9000-ERROR-FATAL
115000              THRU 9000-ERROR-FATAL-EXIT
115100        END-IF
115200
115300*           EL NMI SE GUARDA RECORTADO A 10 POSICIONES (SU
115400*           LONGITUD DE NEGOCIO YA VALIDADA EN 2500-TRATAR-200);
115500*           LOS CONTADORES DEL MEDIDOR NUEVO ARRANCAN EN CERO.
115600        ADD 1 TO AGG-CANT-MEDIDORES
115700        MOVE AGG-CANT-MEDIDORES  TO WS-IDX-ACTIVO
115800        MOVE R200-NMI(1:10)      TO AGG-NMI(WS-IDX-ACTIVO)
115900        MOVE 'KWH'               TO AGG-UNIDAD(WS-IDX-ACTIVO)
116000        MOVE ZERO
116100                  TO AGG-CANT-LECTURAS(WS-IDX-ACTIVO)
116200        MOVE ZERO
116300                  TO AGG-TOTAL-VOLUMEN(WS-IDX-ACTIVO)
116400     END-IF
116500     .
116600 2520-BUSCAR-O-CREAR-NMI-EXIT.
116700     EXIT.
116800
116900*----------------------------------------------------------------
117000*    2521-COMPARAR-NMI COMPARA EL NMI DEL "200" ACTUAL CONTRA UN
117100*    RENGLON DE LA TABLA DE MEDIDORES.  SE INVOCA DESDE EL PERFORM
117200*    VARYING DE 2520-BUSCAR-O-CREAR-NMI; ES UNA BUSQUEDA LINEAL
117300*    PORQUE EL TOPE DE 200 MEDIDORES NO JUSTIFICA UNA BUSQUEDA
117400*    BINARIA.
117500*----------------------------------------------------------------
117600 2521-COMPARAR-NMI.
117700     IF AGG-NMI(WS-SUB-MED) = R200-NMI(1:10)
117800        MOVE 'S' TO WS-ENCONTRADO
117900     END-IF
118000     .
118100 2521-COMPARAR-NMI-EXIT.
118200     EXIT.
118300
118400*----------------------------------------------------------------
118500*    2600-TRATAR-300  (REGLAS 3, 9, 10, 11 Y 12).
118600*----------------------------------------------------------------
118700 2600-TRATAR-300.
118800     IF NOT SW-88-HAY-ACTIVO
118900        MOVE CT-CAMPO-TIPO-REG            TO RET0-CAMPO-ERROR
119000        MOVE 'NE12E03'                    TO RET0-COD-ERROR
119100        MOVE 'REGISTRO "300" SIN UN "200" ACTIVO QUE LO PRECEDA.'
119200                                           TO RET0-DESC-ERROR
119300*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
119400        PERFORM 9000-ERROR-FATAL
119500           THRU 9000-ERROR-FATAL-EXIT
119600     END-IF
119700
119800     IF WS-CANT-CAMPOS NOT = 4
119900        MOVE CT-CAMPO-TIPO-REG            TO RET0-CAMPO-ERROR
120000        MOVE 'NE12E09'                    TO RET0-COD-ERROR
120100        MOVE 'REGISTRO "300" NO TIENE LOS 4 CAMPOS REQUERIDOS.'
120200                                           TO RET0-DESC-ERROR
120300*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
120400        PERFORM 9000-ERROR-FATAL
120500           THRU 9000-ERROR-FATAL-EXIT
120600     END-IF
120700
120800     PERFORM 2620-VALIDAR-FECHA
120900        THRU 2620-VALIDAR-FECHA-EXIT
121000     IF NOT WS-88-FECHA-OK
121100        MOVE CT-CAMPO-FECHA               TO RET0-CAMPO-ERROR
121200        MOVE 'NE12E10'                    TO RET0-COD-ERROR
121300        MOVE 'READ-DATE NO ES UNA FECHA AAAAMMDD VALIDA.'
121400                                           TO RET0-DESC-ERROR
121500*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
121600        PERFORM 9000-ERROR-FATAL
121700           THRU 9000-ERROR-FATAL-EXIT
121800     END-IF
121900
122000     PERFORM 2630-VALIDAR-VOLUMEN
122100        THRU 2630-VALIDAR-VOLUMEN-EXIT
122200     IF NOT WS-88-FORMATO-OK
122300        MOVE CT-CAMPO-VOLUMEN             TO RET0-CAMPO-ERROR
122400        MOVE 'NE12E11'                    TO RET0-COD-ERROR
122500        MOVE 'VOLUME NO ES UN DECIMAL VALIDO.'
122600                                           TO RET0-DESC-ERROR
122700*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
122800        PERFORM 9000-ERROR-FATAL
122900           THRU 9000-ERROR-FATAL-EXIT
123000     END-IF
123100
123200*        REGLA 12 - EL QUALITY-FLAG DEBE SER "A" (LECTURA
123300*        ACTUAL) O "E" (ESTIMADA POR LA DISTRIBUIDORA). SE MIDE
123400*        CON LA MISMA RUTINA DE LONGITUD QUE EL RESTO DE LOS
123500*        CAMPOS, PARA DETECTAR RELLENO SOBRANTE.
123600     MOVE SPACES              TO WS-CAMPO-GENERICO
123700     MOVE R300-FLAG-CALIDAD   TO WS-CAMPO-GENERICO(1:5)
123800     MOVE 5                   TO WS-LONG-CAMPO-MAX
123900     PERFORM 9200-LONGITUD-CAMPO
124000        THRU 9200-LONGITUD-CAMPO-EXIT
124100
124200     IF WS-LONG-CAMPO-REAL NOT = 1
124300        OR (R300-FLAG-CALIDAD(1:1) NOT = 'A'
124400           AND R300-FLAG-CALIDAD(1:1) NOT = 'E')
124500        MOVE CT-CAMPO-CALIDAD             TO RET0-CAMPO-ERROR
124600        MOVE 'NE12E12'                    TO RET0-COD-ERROR
124700        MOVE 'QUALITY-FLAG DEBE SER "A" O "E".'
124800                                           TO RET0-DESC-ERROR
124900*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
125000        PERFORM 9000-ERROR-FATAL
125100           THRU 9000-ERROR-FATAL-EXIT
125200     END-IF
125300
125400     PERFORM 2636-CONVERTIR-VOLUMEN
125500        THRU 2636-CONVERTIR-VOLUMEN-EXIT
125600
125700     PERFORM 2640-ACUMULAR-VOLUMEN
125800        THRU 2640-ACUMULAR-VOLUMEN-EXIT
125900     .
126000 2600-TRATAR-300-EXIT.
126100     EXIT.
126200
126300*----------------------------------------------------------------
126400*    2620-VALIDAR-FECHA  (REGLA 10).
126500* 23/02/1999 R.QUIROGA - REVISION Y2K, ANIO SIEMPRE A 4 DIGITOS. RXQ9902
126600*----------------------------------------------------------------
126700 2620-VALIDAR-FECHA.
126800     MOVE R300-FECHA-LECT     TO WS-CAMPO-GENERICO
126900     MOVE 15                  TO WS-LONG-CAMPO-MAX
127000     PERFORM 9200-LONGITUD-CAMPO
127100        THRU 9200-LONGITUD-CAMPO-EXIT
127200
127300     MOVE 'S' TO WS-FECHA-OK
127400
127500     IF WS-LONG-CAMPO-REAL NOT = 8
127600        MOVE 'N' TO WS-FECHA-OK
127700     ELSE
127800        MOVE R300-FECHA-LECT(1:8) TO WS-FECHA-TXT
127900
128000        IF WS-FECHA-TXT IS NOT NUMERIC
128100           MOVE 'N' TO WS-FECHA-OK
128200        ELSE
128300           MOVE WS-FECHA-ANIO-X TO WS-FECHA-ANIO-N
128400           MOVE WS-FECHA-MES-X  TO WS-FECHA-MES-N
128500           MOVE WS-FECHA-DIA-X  TO WS-FECHA-DIA-N
128600
128700           IF WS-FECHA-MES-N < 1 OR WS-FECHA-MES-N > 12
128800              MOVE 'N' TO WS-FECHA-OK
128900           ELSE
129000              PERFORM 2625-DETERMINAR-BISIESTO
129100                 THRU 2625-DETERMINAR-BISIESTO-EXIT
129200
129300              MOVE WS-DIAS-MES(WS-FECHA-MES-N)
129400                                     TO WS-DIAS-MES-TOPE
129500
129600              IF WS-FECHA-MES-N = 2 AND WS-88-ES-BISIESTO
129700                 ADD 1 TO WS-DIAS-MES-TOPE
129800              END-IF
129900
130000              IF WS-FECHA-DIA-N < 1
130100                 OR WS-FECHA-DIA-N > WS-DIAS-MES-TOPE
130200                 MOVE 'N' TO WS-FECHA-OK
130300              END-IF
130400           END-IF
130500        END-IF
130600     END-IF
130700     .
130800 2620-VALIDAR-FECHA-EXIT.
130900     EXIT.
131000
131100*----------------------------------------------------------------
131200*    2625-DETERMINAR-BISIESTO APLICA LA REGLA GREGORIANA DE ANIO
131300*    BISIESTO (DIVISIBLE POR 4, SALVO SIGLOS NO DIVISIBLES POR
131400*    400) PARA SABER SI FEBRERO TIENE 29 DIAS.  SE INVOCA DESDE
131500*    2620-VALIDAR-FECHA SOLO CUANDO EL MES INFORMADO ES FEBRERO.
131600*----------------------------------------------------------------
131700 2625-DETERMINAR-BISIESTO.
131800     MOVE 'N' TO WS-FECHA-BISIESTO
131900
132000     DIVIDE WS-FECHA-ANIO-N BY 4 GIVING WS-FECHA-DIV
132100            REMAINDER WS-FECHA-RESTO
132200     IF WS-FECHA-RESTO = 0
132300        DIVIDE WS-FECHA-ANIO-N BY 100 GIVING WS-FECHA-DIV
132400               REMAINDER WS-FECHA-RESTO
132500        IF WS-FECHA-RESTO NOT = 0
132600           MOVE 'S' TO WS-FECHA-BISIESTO
132700        ELSE
132800           DIVIDE WS-FECHA-ANIO-N BY 400 GIVING WS-FECHA-DIV
132900                  REMAINDER WS-FECHA-RESTO
133000           IF WS-FECHA-RESTO = 0
133100              MOVE 'S' TO WS-FECHA-BISIESTO
133200           END-IF
133300        END-IF
133400     END-IF
133500     .
133600 2625-DETERMINAR-BISIESTO-EXIT.
133700     EXIT.
133800
133900*----------------------------------------------------------------
134000*    2630-VALIDAR-VOLUMEN  (REGLA 11 - PATRON -?N(.N)?).
134100*----------------------------------------------------------------
134200 2630-VALIDAR-VOLUMEN.
134300*        WS-VOL-I ARRANCA EN 1 O EN 2 SEGUN HAYA SIGNO (VER MAS
134400*        ABAJO); 2635 LO VA AVANZANDO CARACTER A CARACTER HASTA
134500*        WS-VOL-LONGITUD.
134600     MOVE R300-VOLUMEN-TXT    TO WS-CAMPO-GENERICO
134700     MOVE 15                  TO WS-LONG-CAMPO-MAX
134800     PERFORM 9200-LONGITUD-CAMPO
134900        THRU 9200-LONGITUD-CAMPO-EXIT
135000     MOVE WS-LONG-CAMPO-REAL  TO WS-VOL-LONGITUD
135100
135200     MOVE 'S' TO WS-VOL-FORMATO-OK
135300     MOVE 'N' TO WS-VOL-VISTO-PUNTO
135400     MOVE ZERO TO WS-VOL-DIG-ANTES
135500     MOVE ZERO TO WS-VOL-DIG-DESPUES
135600     MOVE SPACE TO WS-VOL-SIGNO
135700
135800*        UN CAMPO VOLUME VACIO NO ES UN DECIMAL VALIDO.
135900     IF WS-VOL-LONGITUD = ZERO
136000        MOVE 'N' TO WS-VOL-FORMATO-OK
136100     ELSE
136200*           EL SIGNO ES OPCIONAL; SI NO VIENE, SE ASUME POSITIVO
136300*           (LECTURA NORMAL DE CONSUMO).  UN SIGNO "-" INDICA
136400*           INYECCION DE ENERGIA A LA RED (VER GFR9311 ARRIBA).
136500        IF WS-CAMPO-GENERICO(1:1) = '-'
136600           MOVE '-' TO WS-VOL-SIGNO
136700           MOVE 2   TO WS-VOL-I
136800        ELSE
136900           MOVE '+' TO WS-VOL-SIGNO
137000           MOVE 1   TO WS-VOL-I
137100        END-IF
137200
137300        IF WS-VOL-I > WS-VOL-LONGITUD
137400           MOVE 'N' TO WS-VOL-FORMATO-OK
137500        ELSE
137600           PERFORM 2635-EXAMINAR-CARACTER
137700              THRU 2635-EXAMINAR-CARACTER-EXIT
137800              UNTIL WS-VOL-I > WS-VOL-LONGITUD
137900                 OR NOT WS-88-FORMATO-OK
138000
138100           IF WS-VOL-DIG-ANTES = ZERO
138200              MOVE 'N' TO WS-VOL-FORMATO-OK
138300           END-IF
138400           IF WS-88-VISTO-PUNTO AND WS-VOL-DIG-DESPUES = ZERO
138500              MOVE 'N' TO WS-VOL-FORMATO-OK
138600           END-IF
138700*                 EL VALOR DEBE ENTRAR EN WS-VOL-VALOR-ABS
138800*                 (5 ENTEROS, 3 DECIMALES) SIN PERDER DIGITOS.
138900           IF WS-VOL-DIG-ANTES > 5 OR WS-VOL-DIG-DESPUES > 3
139000              MOVE 'N' TO WS-VOL-FORMATO-OK
139100           END-IF
139200        END-IF
139300     END-IF
139400     .
139500 2630-VALIDAR-VOLUMEN-EXIT.
139600     EXIT.
139700
139800*----------------------------------------------------------------
139900*    2635-EXAMINAR-CARACTER CLASIFICA UN CARACTER DEL CAMPO
140000*    VOLUME (DIGITO, PUNTO DECIMAL U OTRO) Y ACTUALIZA LOS
140100*    CONTADORES DE DIGITOS ANTES/DESPUES DEL PUNTO.  SE INVOCA
140200*    DESDE EL PERFORM VARYING DE 2630-VALIDAR-VOLUMEN, UNA VEZ
140300*    POR CADA CARACTER DEL CAMPO (SIN USAR FUNCIONES INTRINSECAS).
140400*----------------------------------------------------------------
140500 2635-EXAMINAR-CARACTER.
140600     MOVE WS-CAMPO-GENERICO(WS-VOL-I:1) TO WS-VOL-CHAR
140700
140800     EVALUATE TRUE
140900         WHEN WS-VOL-CHAR IS NE12-CLASE-DIGITO
141000              IF WS-88-VISTO-PUNTO
141100                 ADD 1 TO WS-VOL-DIG-DESPUES
141200              ELSE
141300                 ADD 1 TO WS-VOL-DIG-ANTES
141400              END-IF
141500         WHEN WS-VOL-CHAR = '.'
141600              IF WS-88-VISTO-PUNTO
141700                 MOVE 'N' TO WS-VOL-FORMATO-OK
141800              ELSE
141900                 MOVE 'S' TO WS-VOL-VISTO-PUNTO
142000              END-IF
142100         WHEN OTHER
142200              MOVE 'N' TO WS-VOL-FORMATO-OK
142300     END-EVALUATE
142400
142500     ADD 1 TO WS-VOL-I
142600     .
142700 2635-EXAMINAR-CARACTER-EXIT.
142800     EXIT.
142900
143000*----------------------------------------------------------------
143100*    2636-CONVERTIR-VOLUMEN ARMA EL VALOR DECIMAL EXACTO A
143200*    PARTIR DEL TEXTO YA VALIDADO POR 2630/2635.
143300*----------------------------------------------------------------
143400 2636-CONVERTIR-VOLUMEN.
143500     MOVE ZERO   TO WS-VOL-PARTE-ENTERA
143600     MOVE ZERO   TO WS-VOL-PARTE-DECIMAL
143700     MOVE SPACES TO WS-VOL-TEXTO-ABS
143800     MOVE SPACES TO WS-VOL-PARTE-ENTERA-X
143900     MOVE SPACES TO WS-VOL-PARTE-DECIMAL-X
144000     MOVE ZERO   TO WS-VOL-LEN-ENT
144100     MOVE ZERO   TO WS-VOL-LEN-DEC
144200
144300     IF WS-VOL-SIGNO = '-'
144400        MOVE WS-CAMPO-GENERICO(2:WS-VOL-LONGITUD - 1)
144500                                   TO WS-VOL-TEXTO-ABS
144600     ELSE
144700        MOVE WS-CAMPO-GENERICO(1:WS-VOL-LONGITUD)
144800                                   TO WS-VOL-TEXTO-ABS
144900     END-IF
145000
145100     IF WS-88-VISTO-PUNTO
145200        UNSTRING WS-VOL-TEXTO-ABS DELIMITED BY '.'
145300             INTO WS-VOL-PARTE-ENTERA-X
145400                     COUNT IN WS-VOL-LEN-ENT
145500                  WS-VOL-PARTE-DECIMAL-X
145600                     COUNT IN WS-VOL-LEN-DEC
145700        END-UNSTRING
145800     ELSE
145900        MOVE WS-VOL-TEXTO-ABS TO WS-VOL-PARTE-ENTERA-X
146000        MOVE WS-VOL-DIG-ANTES TO WS-VOL-LEN-ENT
146100     END-IF
146200
146300*        LA PARTE ENTERA SE ALINEA COMO NUMERO (EL DIGITO MAS
146400*        A LA DERECHA ES EL DE LAS UNIDADES), ASI QUE SE MUEVE
146500*        POR SU LONGITUD REAL PARA QUE QUEDE BIEN JUSTIFICADA.
146600     IF WS-VOL-LEN-ENT > ZERO
146700        MOVE WS-VOL-PARTE-ENTERA-X(1:WS-VOL-LEN-ENT)
146800                                   TO WS-VOL-PARTE-ENTERA
146900     END-IF
147000
147100*        LA PARTE DECIMAL, EN CAMBIO, SE ALINEA AL REVES: EL
147200*        PRIMER DIGITO DESPUES DEL PUNTO SON LOS DECIMOS, ASI
147300*        QUE SE COMPLETA CON CEROS A LA DERECHA (NO A LA
147400*        IZQUIERDA) ANTES DE PASARLA AL CAMPO NUMERICO.
147500     INSPECT WS-VOL-PARTE-DECIMAL-X CONVERTING SPACE TO ZERO
147600     MOVE WS-VOL-PARTE-DECIMAL-X   TO WS-VOL-PARTE-DECIMAL
147700
147800     MOVE WS-VOL-PARTE-ENTERA   TO WS-VOL-VALOR-ENT
147900     MOVE WS-VOL-PARTE-DECIMAL  TO WS-VOL-VALOR-DEC
148000
148100     IF WS-VOL-SIGNO = '-'
148200        COMPUTE WS-VOL-VALOR = WS-VOL-VALOR-ABS * -1
148300     ELSE
148400        MOVE WS-VOL-VALOR-ABS TO WS-VOL-VALOR
148500     END-IF
148600     .
148700 2636-CONVERTIR-VOLUMEN-EXIT.
148800     EXIT.
148900
149000*----------------------------------------------------------------
149100*    2640-ACUMULAR-VOLUMEN  (REGLA 13 - SUMA EXACTA, SIN
149200*    REDONDEAR, DE TODAS LAS LECTURAS DEL MEDIDOR ACTIVO).
149300* 19/11/1993 G.FORRICH - ADMITE VOLUMENES NEGATIVOS (AJUSTES   GFR9311
149400*            POR INYECCION DE ENERGIA A LA RED).               GFR9311
149500*----------------------------------------------------------------
149600 2640-ACUMULAR-VOLUMEN.
149700*        NO HAY LUGAR EN LA TABLA DE LECTURAS DE ESTE MEDIDOR;
149800*        CORTE FATAL (VER TAMBIEN EL TICKET NE-7004, SAL1910).
149900     IF AGG-CANT-LECTURAS(WS-IDX-ACTIVO) >= AGG-MAX-LECTURAS
150000        MOVE CT-CAMPO-VOLUMEN             TO RET0-CAMPO-ERROR
150100        MOVE 'NE12E16'                    TO RET0-COD-ERROR
150200        MOVE 'SUPERO EL MAXIMO DE LECTURAS POR MEDIDOR.'
150300                                           TO RET0-DESC-ERROR
150400*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
150500        PERFORM 9000-ERROR-FATAL
150600           THRU 9000-ERROR-FATAL-EXIT
150700     END-IF
150800
150900     ADD 1 TO AGG-CANT-LECTURAS(WS-IDX-ACTIVO)
151000     MOVE AGG-CANT-LECTURAS(WS-IDX-ACTIVO) TO WS-SUB-LEC
151100
151200     MOVE WS-FECHA-ANIO-N
151300         TO AGG-FECHA-ANIO(WS-IDX-ACTIVO WS-SUB-LEC)
151400     MOVE WS-FECHA-MES-N
151500         TO AGG-FECHA-MES(WS-IDX-ACTIVO WS-SUB-LEC)
151600     MOVE WS-FECHA-DIA-N
151700         TO AGG-FECHA-DIA(WS-IDX-ACTIVO WS-SUB-LEC)
151800     MOVE WS-VOL-VALOR
151900         TO AGG-VOLUMEN-LECTURA(WS-IDX-ACTIVO WS-SUB-LEC)
152000     MOVE R300-FLAG-CALIDAD(1:1)
152100         TO AGG-FLAG-CALIDAD(WS-IDX-ACTIVO WS-SUB-LEC)
152200
152300*        ACUMULA LA LECTURA AL TOTAL DEL MEDIDOR Y AL GRAN TOTAL
152400*        DEL ARCHIVO.  LA SUMA ES EXACTA, SIN REDONDEO (REGLA 13).
152500     ADD WS-VOL-VALOR TO AGG-TOTAL-VOLUMEN(WS-IDX-ACTIVO)
152600     ADD WS-VOL-VALOR TO AGG-VOLUMEN-TOTAL-ARCHIVO
152700     ADD 1            TO AGG-CANT-LECTURAS-TOTAL
152800     .
152900 2640-ACUMULAR-VOLUMEN-EXIT.
153000     EXIT.
153100
153200*----------------------------------------------------------------
153300*    2700-TRATAR-900  (REGLA 4 - DEBE SER IGUAL, CARACTER A
153400*    CARACTER, AL ULTIMO RENGLON NO EN BLANCO DEL ARCHIVO, Y
153500*    CIERRA EL MEDIDOR ACTIVO SI HABIA UNO ABIERTO).
153600* 02/08/1991 M.IBARRA - PARRAFO NUEVO PARA EL CONTROL "900".    MIB9108
153700*----------------------------------------------------------------
153800 2700-TRATAR-900.
153900*        WS-ULTIMA-LINEA SE CARGO EN LA PASADA UNO (VER
154000*        1150-LEER-PASADA-UNO); POR ESO EL "900" SE PUEDE
154100*        VALIDAR YA EN CUANTO SE LEE, SIN ESPERAR AL EOF.
154200     IF WS-LINEA-TRIM NOT = WS-ULTIMA-LINEA
154300        MOVE CT-CAMPO-TIPO-REG            TO RET0-CAMPO-ERROR
154400        MOVE 'NE12E04'                    TO RET0-COD-ERROR
154500        MOVE 'REGISTRO "900" NO COINCIDE CON EL ULTIMO RENGLON.'
154600                                           TO RET0-DESC-ERROR
154700*        SE ENCONTRO UNA VIOLACION DE REGLA: CORTA LA CORRIDA.
154800        PERFORM 9000-ERROR-FATAL
154900           THRU 9000-ERROR-FATAL-EXIT
155000     END-IF
155100
155200*        EL "900" CIERRA EL MEDIDOR ACTIVO, SI LO HABIA; UN
155300*        "300" DESPUES DE ESTE PUNTO YA NO TIENE CONTEXTO Y
155400*        DISPARA LA REGLA CORRESPONDIENTE EN 2300-DESPACHAR.
155500     MOVE 'N' TO SW-HAY-ACTIVO
155600     .
155700 2700-TRATAR-900-EXIT.
155800     EXIT.
155900
156000******************************************************************
156100*  3000-FINAL  -  EMITE EL REPORTE DE VOLUMENES Y CIERRA LOS     *
156200*                 ARCHIVOS.                                      *
156300******************************************************************
156400 3000-FINAL.
156500*        SOLO SE LLEGA ACA SI NO HUBO NINGUN CORTE FATAL EN TODA
156600*        LA CORRIDA (LA PASADA DOS TERMINO EN FS-88-EOF SIN
156700*        HABER PASADO POR 9000-ERROR-FATAL, QUE TERMINA EL JOB).
156800     PERFORM 3100-IMPRIMIR-ENCABEZADO
156900        THRU 3100-IMPRIMIR-ENCABEZADO-EXIT
157000
157100*        UN RENGLON DE DETALLE + CORTE DE CONTROL POR CADA
157200*        MEDIDOR DISTINTO, EN EL ORDEN EN QUE APARECIERON EN EL
157300*        ARCHIVO DE ENTRADA (NO SE ORDENA POR NMI).
157400     PERFORM 3200-IMPRIMIR-MEDIDOR
157500        THRU 3200-IMPRIMIR-MEDIDOR-EXIT
157600        VARYING WS-SUB-MED FROM 1 BY 1
157700        UNTIL WS-SUB-MED > AGG-CANT-MEDIDORES
157800
157900     PERFORM 3300-IMPRIMIR-GRAN-TOTAL
158000        THRU 3300-IMPRIMIR-GRAN-TOTAL-EXIT
158100
158200     PERFORM 9100-CERRAR-ARCHIVOS
158300        THRU 9100-CERRAR-ARCHIVOS-EXIT
158400
158500*        RESUMEN DE FIN DE CORRIDA PARA EL LOG DEL JOB (NO VA AL
158600*        REPORTE; ES SOLO PARA EL OPERADOR DE TURNO).
158700     DISPLAY 'NE12PARS - FIN NORMAL DE PROCESO.'
158800     DISPLAY 'RENGLONES LEIDOS (NO EN BLANCO)  : ' WS-LINEA-LOGICA
158900     DISPLAY 'MEDIDORES DISTINTOS               : '
159000             AGG-CANT-MEDIDORES
159100     DISPLAY 'LECTURAS "300" ACEPTADAS          : '
159200             AGG-CANT-LECTURAS-TOTAL
159300
159400     STOP RUN
159500     .
159600
159700*----------------------------------------------------------------
159800*    3100-IMPRIMIR-ENCABEZADO ESCRIBE EL TITULO DEL REPORTE Y LA
159900*    LINEA DE COLUMNAS CON SU REGLA DE GUIONES.  SE EMITE UNA
160000*    SOLA VEZ, AL ARRANCAR 3000-FINAL.
160100*----------------------------------------------------------------
160200 3100-IMPRIMIR-ENCABEZADO.
160300*        C01 SALTA DE HOJA (TOP-OF-FORM); EL TITULO VA SIEMPRE
160400*        ARRIBA DE TODO EN LA PRIMERA PAGINA DEL REPORTE.
160500     MOVE SPACES TO NE12-LINEA-REPORTE
160600     MOVE 'REPORTE DE VOLUMENES POR MEDIDOR - NEM12'
160700                                  TO NE12-LINEA-REPORTE
160800     WRITE NE12-LINEA-REPORTE AFTER ADVANCING C01
160900
161000*        RENGLON EN BLANCO DE SEPARACION ENTRE EL TITULO Y LOS
161100*        ENCABEZADOS DE COLUMNA.
161200     MOVE SPACES TO NE12-LINEA-REPORTE
161300     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
161400
161500*        ENCABEZADOS DE COLUMNA Y SU REGLA DE GUIONES, ALINEADOS
161600*        A MANO CON LOS CAMPOS DE NE12-LIN-DETALLE (NE12RPT0).
161700     MOVE 'NMI         UNIT  READ-DATE  VOLUME        QUAL'
161800                                  TO NE12-LINEA-REPORTE
161900     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
162000
162100     MOVE '---------- ----- ---------- ------------- ----'
162200                                  TO NE12-LINEA-REPORTE
162300     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
162400     .
162500 3100-IMPRIMIR-ENCABEZADO-EXIT.
162600     EXIT.
162700
162800*----------------------------------------------------------------
162900*    3200-IMPRIMIR-MEDIDOR EMITE TODAS LAS LECTURAS DE UN MEDIDOR
163000*    Y SU CORTE DE CONTROL.  SE INVOCA UNA VEZ POR CADA RENGLON
163100*    DE LA TABLA NE12-AGG-TABLA, EN EL ORDEN EN QUE LOS NMI
163200*    APARECIERON POR PRIMERA VEZ EN EL ARCHIVO DE ENTRADA.
163300*----------------------------------------------------------------
163400 3200-IMPRIMIR-MEDIDOR.
163500     PERFORM 3210-IMPRIMIR-DETALLE
163600        THRU 3210-IMPRIMIR-DETALLE-EXIT
163700        VARYING WS-SUB-LEC FROM 1 BY 1
163800        UNTIL WS-SUB-LEC > AGG-CANT-LECTURAS(WS-SUB-MED)
163900
164000     PERFORM 3220-IMPRIMIR-TOTAL-MEDIDOR
164100        THRU 3220-IMPRIMIR-TOTAL-MEDIDOR-EXIT
164200     .
164300 3200-IMPRIMIR-MEDIDOR-EXIT.
164400     EXIT.
164500
164600*----------------------------------------------------------------
164700*    3210-IMPRIMIR-DETALLE EMITE UN RENGLON DE DETALLE POR CADA
164800*    LECTURA "300" ACEPTADA DEL MEDIDOR EN CURSO (WS-SUB-MED),
164900*    EN EL MISMO ORDEN EN QUE SE ACUMULARON (VER 2640-ACUMULAR-
165000*    VOLUMEN).
165100*----------------------------------------------------------------
165200 3210-IMPRIMIR-DETALLE.
165300     MOVE SPACES TO NE12-LINEA-REPORTE
165400*        EL NMI Y LA UNIDAD SON LOS MISMOS PARA TODO EL MEDIDOR;
165500*        SOLO CAMBIAN FECHA, VOLUMEN Y CALIDAD POR LECTURA.
165600     MOVE AGG-NMI(WS-SUB-MED)      TO DET-NMI
165700     MOVE AGG-UNIDAD(WS-SUB-MED)   TO DET-UNIDAD
165800     MOVE AGG-FECHA-LECTURA-R(WS-SUB-MED WS-SUB-LEC)
165900                                   TO DET-FECHA
166000     MOVE AGG-VOLUMEN-LECTURA(WS-SUB-MED WS-SUB-LEC)
166100                                   TO DET-VOLUMEN
166200     MOVE AGG-FLAG-CALIDAD(WS-SUB-MED WS-SUB-LEC)
166300                                   TO DET-CALIDAD
166400     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
166500     .
166600 3210-IMPRIMIR-DETALLE-EXIT.
166700     EXIT.
166800
166900*----------------------------------------------------------------
167000*    3220-IMPRIMIR-TOTAL-MEDIDOR EMITE EL CORTE DE CONTROL
167100*    "* METER TOTAL" AL PIE DE LAS LECTURAS DE UN MEDIDOR, CON EL
167200*    VOLUMEN TOTAL ACUMULADO Y LA CANTIDAD DE RENGLONES SUMADOS
167300*    (REGLA 8 DE REPORTE), SEGUIDO DE UN RENGLON EN BLANCO.
167400*----------------------------------------------------------------
167500 3220-IMPRIMIR-TOTAL-MEDIDOR.
167600*        TOT-VOLUMEN Y TOT-CANT-LECTURAS SALEN DIRECTO DE LA
167700*        TABLA ACUMULADORA; NO SE VUELVE A SUMAR NADA ACA.
167800     MOVE SPACES TO NE12-LINEA-REPORTE
167900     MOVE '* METER TOTAL' TO TOT-LITERAL
168000     MOVE AGG-TOTAL-VOLUMEN(WS-SUB-MED)    TO TOT-VOLUMEN
168100     MOVE '('                              TO TOT-PAREN-ABRE
168200     MOVE AGG-CANT-LECTURAS(WS-SUB-MED)    TO TOT-CANT-LECTURAS
168300     MOVE ' records)'                      TO TOT-LITERAL-2
168400     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
168500
168600*        RENGLON EN BLANCO DE SEPARACION ANTES DEL PROXIMO
168700*        MEDIDOR (O DEL GRAN TOTAL, SI ESTE ERA EL ULTIMO).
168800     MOVE SPACES TO NE12-LINEA-REPORTE
168900     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
169000     .
169100 3220-IMPRIMIR-TOTAL-MEDIDOR-EXIT.
169200     EXIT.
169300
169400*----------------------------------------------------------------
169500*    3300-IMPRIMIR-GRAN-TOTAL  (REGLA 8 DE REPORTE - RENGLON DE
169600*    GRAN TOTAL AL PIE DEL REPORTE).
169700* 14/06/2012 S.ALVAREZ - TICKET NE-5820, PARRAFO NUEVO.        SAL1206
169800*----------------------------------------------------------------
169900 3300-IMPRIMIR-GRAN-TOTAL.
170000*        SEPARADOR DE IGUALES ANTES DEL GRAN TOTAL, PARA QUE SE
170100*        DISTINGA DE LOS CORTES DE CONTROL POR MEDIDOR.
170200     MOVE WS-SEPARADOR TO NE12-LINEA-REPORTE
170300     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
170400
170500     MOVE SPACES TO NE12-LINEA-REPORTE
170600     MOVE 'GRAND TOTAL VOLUME'        TO GT-LITERAL
170700     MOVE AGG-VOLUMEN-TOTAL-ARCHIVO   TO GT-VOLUMEN
170800     MOVE '('                         TO GT-PAREN-ABRE
170900     MOVE AGG-CANT-LECTURAS-TOTAL     TO GT-REGISTROS
171000     MOVE ' records, '                TO GT-LITERAL-2
171100     MOVE AGG-CANT-MEDIDORES          TO GT-MEDIDORES
171200     MOVE ' meters)'                  TO GT-LITERAL-3
171300     WRITE NE12-LINEA-REPORTE AFTER ADVANCING 1
171400     .
171500 3300-IMPRIMIR-GRAN-TOTAL-EXIT.
171600     EXIT.
171700
171800*----------------------------------------------------------------
171900*    9100-CERRAR-ARCHIVOS CIERRA AMBOS ARCHIVOS DEL PROGRAMA.  SE
172000*    INVOCA TANTO DESDE EL FIN NORMAL (3000-FINAL) COMO DESDE EL
172100*    CORTE FATAL (9000-ERROR-FATAL), PARA NO DEJAR EL REPORTE
172200*    ABIERTO EN NINGUN CAMINO DE SALIDA DEL PROGRAMA.
172300*----------------------------------------------------------------
172400 9100-CERRAR-ARCHIVOS.
172500*        NO SE VERIFICA EL FILE STATUS DEL CLOSE: SI EL PROGRAMA
172600*        LLEGO HASTA ACA, AMBOS ARCHIVOS YA ESTABAN ABIERTOS.
172700     CLOSE NE12-ENTRADA
172800     CLOSE NE12-REPORTE
172900     .
173000 9100-CERRAR-ARCHIVOS-EXIT.
173100     EXIT.
173200
173300*----------------------------------------------------------------
173400*    9000-ERROR-FATAL CORTA LA CORRIDA APENAS SE DETECTA LA
173500*    PRIMERA VIOLACION DE REGLA. NO SE GRABA NINGUN REPORTE
173600*    PARCIAL (EL PARSER ES "TODO O NADA").
173700*----------------------------------------------------------------
173800 9000-ERROR-FATAL.
173900*        EL PARRAFO QUE LLAMO YA DEJO CARGADOS RET0-CAMPO-ERROR,
174000*        RET0-COD-ERROR Y RET0-DESC-ERROR; ACA SOLO FALTA
174100*        COMPLETAR EL RESTO DEL AREA DE COMUNICACION DE ERROR.
174200     ADD 1 TO WS-CONT-ERRORES-FATALES
174300     SET RET0-88-ERROR-FATAL    TO TRUE
174400     MOVE CT-RUTINA             TO RET0-PROGRAMA
174500     MOVE WS-LINEA-FISICA       TO RET0-LINEA-NRO
174600     MOVE WS-TIPO-REG-ACTUAL    TO RET0-TIPO-REGISTRO
174700
174800*        VOLCADO A CONSOLA PARA EL OPERADOR DE TURNO Y PARA EL
174900*        LOG DEL JOB (VER TAMBIEN LA TABLA DE CODIGOS NE12Exx
175000*        AL PRINCIPIO DEL PROGRAMA).
175100     DISPLAY '***** NE12PARS - ERROR FATAL DE VALIDACION *****'
175200     DISPLAY 'RENGLON FISICO : ' RET0-LINEA-NRO
175300     DISPLAY 'TIPO REGISTRO  : ' RET0-TIPO-REGISTRO
175400     DISPLAY 'CAMPO          : ' RET0-CAMPO-ERROR
175500     DISPLAY 'CODIGO         : ' RET0-COD-ERROR
175600     DISPLAY 'DETALLE        : ' RET0-DESC-ERROR
175700
175800     IF WS-88-TRAZA-ON
175900        DISPLAY 'TRAZA - CANTIDAD DE CORTES FATALES: '
176000                                    WS-CONT-ERRORES-FATALES
176100     END-IF
176200
176300*        NO SE DEJA NINGUN ARCHIVO ABIERTO AUNQUE LA CORRIDA
176400*        TERMINE POR ERROR (VER 9100-CERRAR-ARCHIVOS).
176500     PERFORM 9100-CERRAR-ARCHIVOS
176600        THRU 9100-CERRAR-ARCHIVOS-EXIT
176700
176800*        RETURN-CODE 16 ES EL CODIGO QUE EL JCL DE PRODUCCION
176900*        VIGILA PARA CORTAR EL RESTO DEL JOB (VER NOTAS DE
177000*        OPERACION AL PIE DEL PROGRAMA).
177100     MOVE 16 TO RETURN-CODE
177200     STOP RUN
177300     .
177400 9000-ERROR-FATAL-EXIT.
177500     EXIT.
177600
177700*----------------------------------------------------------------
177800*    9200-LONGITUD-CAMPO DEVUELVE, EN WS-LONG-CAMPO-REAL, LA
177900*    CANTIDAD REAL DE CARACTERES DE WS-CAMPO-GENERICO (SIN
178000*    CONTAR EL RELLENO DE ESPACIOS A LA DERECHA), BUSCANDO
178100*    DESDE WS-LONG-CAMPO-MAX HACIA ATRAS.  SE USA PARA VALIDAR
178200*    LONGITUD EXACTA DE CAMPOS SIN FUNCIONES INTRINSECAS.
178300*----------------------------------------------------------------
178400 9200-LONGITUD-CAMPO.
178500     MOVE WS-LONG-CAMPO-MAX TO WS-POS-CAMPO
178600
178700     PERFORM 9210-BUSCAR-FIN-CAMPO
178800        THRU 9210-BUSCAR-FIN-CAMPO-EXIT
178900        UNTIL WS-POS-CAMPO = ZERO
179000           OR WS-CAMPO-GENERICO(WS-POS-CAMPO:1) NOT = SPACE
179100
179200     MOVE WS-POS-CAMPO TO WS-LONG-CAMPO-REAL
179300     .
179400 9200-LONGITUD-CAMPO-EXIT.
179500     EXIT.
179600
179700*----------------------------------------------------------------
179800*    9210-BUSCAR-FIN-CAMPO RETROCEDE UNA POSICION EN WS-POS-CAMPO.
179900*    SE INVOCA DESDE EL PERFORM ... UNTIL DE 9200-LONGITUD-CAMPO,
180000*    RENGLON POR RENGLON, HASTA ENCONTRAR EL ULTIMO CARACTER NO
180100*    BLANCO DEL CAMPO (O AGOTAR EL CAMPO, SI VIENE TODO EN BLANCO).
180200*----------------------------------------------------------------
180300 9210-BUSCAR-FIN-CAMPO.
180400     SUBTRACT 1 FROM WS-POS-CAMPO
180500     .
180600 9210-BUSCAR-FIN-CAMPO-EXIT.
180700     EXIT.
180800
180900******************************************************************
181000*  NOTAS DE OPERACION (PARA EL OPERADOR DE TURNO Y PARA LA MESA   *
181100*  DE AYUDA):                                                     *
181200*                                                                *
181300*      RETURN-CODE = 0   CORRIDA NORMAL. EL REPORTE NEM12RPT      *
181400*                        QUEDO GRABADO.                           *
181500*                                                                *
181600*      RETURN-CODE = 16  CORTE FATAL (VER 9000-ERROR-FATAL). EL   *
181700*                        DISPLAY DEL JOB TRAE EL RENGLON FISICO,   *
181800*                        EL TIPO DE REGISTRO Y EL CODIGO NE12Exx   *
181900*                        QUE DISPARO EL CORTE. EL REPORTE NO SE    *
182000*                        GRABA (EL PARSER ES "TODO O NADA").       *
182100*                                                                *
182200*      SI LA CORRIDA CORTA CON NE12E15 O NE12E16, REVISAR LOS      *
182300*                        TOPES AGG-MAX-MEDIDORES Y AGG-MAX-        *
182400*                        LECTURAS EN LA COPIA NE12AGG0 (TICKET     *
182500*                        NE-7004 DE 2019 LOS DEJO EN 200 Y 400).   *
182600*                                                                *
182700*      SI LA CORRIDA CORTA CON NE12E00, EL PROBLEMA ES DE JCL     *
182800*      (DD/DSN MAL ASIGNADO, DATASET NO CATALOGADO O FALTA DE     *
182900*      ESPACIO); NO ES UN PROBLEMA DEL ARCHIVO DE TELEMEDICION.    *
183000*                                                                *
183100*      PRENDER UPSI-0 EN EL PARM DEL STEP PARA OBTENER UN         *
183200*      DISPLAY POR CADA RENGLON LOGICO PROCESADO; UTIL CUANDO EL   *
183300*      OPERADOR NO PUEDE IDENTIFICAR A SIMPLE VISTA EN QUE         *
183400*      RENGLON DEL ARCHIVO SE PRODUJO EL CORTE.                    *
183500*                                                                *
183600*      EL CONTADOR WS-CONT-ERRORES-FATALES (ITEM 77, TICKET       *
183700*      NE-7755) QUEDA EN LA TRAZA CUANDO UPSI-0 ESTA EN "ON"; EN   *
183800*      UNA CORRIDA NORMAL NUNCA DEBERIA SUPERAR 1, PORQUE EL       *
183900*      PARSER CORTA EN LA PRIMERA VIOLACION.                       *
184000******************************************************************
